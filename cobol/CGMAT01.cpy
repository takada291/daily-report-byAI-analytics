000100*-----------------------------------------------------------
000200*    CGMAT01 (LIVRO)
000300*    AREA DE LIGACAO DA SUB-ROTINA MATEMATICA CGMAT01
000400*-----------------------------------------------------------
000500* AUTOR.......: J. R. ALMEIDA
000600* CRIACAO.....: 03/09/1989
000700*-----------------------------------------------------------
000800* DESCRICAO
000900* ---------
001000* PARAMETROS TROCADOS ENTRE O PROGRAMA CHAMADOR (CGPRG012) E A
001100* SUB-ROTINA CGMAT01, QUE CALCULA RAIZ QUADRADA, SENO, COSSENO
001200* E ARCO-TANGENTE SEM O USO DE FUNCOES INTRINSECAS (A
001300* INSTALACAO NAO DISPOE DE BIBLIOTECA MATEMATICA NO
001400* COMPILADOR COBOL).
001500*-----------------------------------------------------------
001600*------------------> HISTORICO - MANUTENCAO <---------------
001700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
001800* ------  -------  ------  ------  -------------------------
001900*  V01    SET/1989 890114  JRA     AREA ORIGINAL - RAIZ E SENO
002000*  V02    JAN/1993 930007  MCS     ACRESCIDOS COSSENO E ATAN
002100*  V03    NOV/1998 981145  MCS     REVISAO ANO 2000 (SEM
002200*                                  IMPACTO NESTA AREA - SEM
002300*                                  CAMPOS DE DATA)
002350*  V04    MAR/2003 030043  PLS     PREFIXO DOS CAMPOS DE LIGACAO
002360*                                  PASSA DE LK- PARA LINK-, PARA
002370*                                  SEGUIR O PADRAO JA USADO PELO
002380*                                  SETOR EM OUTRAS AREAS DE
002390*                                  LIGACAO. O CODIGO DE RETORNO
002400*                                  PASSA A SER UM 2o PARAMETRO
002410*                                  77 (LINK-COD-RETORNO), FORA DO
002420*                                  GRUPO DE DADOS, A PEDIDO DO
002430*                                  CPD, PARA O CALLER TESTAR O
002440*                                  RETORNO SEM MOVER O GRUPO
002450*                                  INTEIRO.
002500*-----------------------------------------------------------
002600 01  LINK-CGMAT01-PARM.
002700     05  LINK-CM-FUNCAO          PIC X(4).
002800         88  LINK-CM-FUNC-RAIZ         VALUE 'RAIZ'.
002900         88  LINK-CM-FUNC-SENO         VALUE 'SENO'.
003000         88  LINK-CM-FUNC-COSS         VALUE 'COSS'.
003100         88  LINK-CM-FUNC-ATAN         VALUE 'ATAN'.
003200     05  LINK-CM-ENTRADA-1       PIC S9(3)V9(9) COMP.
003300     05  LINK-CM-ENTRADA-2       PIC S9(3)V9(9) COMP.
003400     05  LINK-CM-RESULTADO       PIC S9(3)V9(9) COMP.
003500     05  FILLER                  PIC X(5).
003600*
003700*-----> CODIGO DE RETORNO - 2o PARAMETRO DA CALL (VER V04 ACIMA)
003800 77  LINK-COD-RETORNO           PIC 99.
003900     88  LINK-CM-OK                     VALUE 00.
004000     88  LINK-CM-FUNCAO-INVALIDA        VALUE 90.
004100*---------------> FIM DO LIVRO CGMAT01 <--------------------
