000100*-----------------------------------------------------------
000200*    CGTRK01
000300*    LIVRO COPY - LAYOUTS DE REGISTRO DO ACOMPANHAMENTO
000400*    DE EQUIPES DE CAMPO (GPS)
000500*-----------------------------------------------------------
000600* INSTALACAO..: FATEC SAO CAETANO - SETOR DE INFRAESTRUTURA
000700* AUTOR.......: J. R. ALMEIDA
000800* CRIACAO.....: 12/04/1987
000900*-----------------------------------------------------------
001000* DESCRICAO
001100* ---------
001200* REUNE OS LAYOUTS COMUNS AO SISTEMA DE ACOMPANHAMENTO DIARIO
001300* DAS EQUIPES DE CAMPO:
001400*   - REGISTRO DE ENTRADA (POSICAO GPS DE UM INSTANTE)
001500*   - TABELA DE TRABALHO DAS POSICOES DO DIA (WS-TB-FIXO)
001600*   - TABELA DE TRABALHO DOS SEGMENTOS DE ATIVIDADE (WS-TB-
001700*     SEGM)
001800*   - ACUMULADORES DE TOTAIS DO DIA (WS-TOTAIS-DIA)
001900*-----------------------------------------------------------
002000*------------------> HISTORICO - MANUTENCAO <---------------
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002200* ------  -------  ------  ------  -------------------------
002300*  V01    ABR/1987 870031  JRA     LAYOUT ORIGINAL DO REGISTRO
002400*                                  DE POSICAO (SO HORA/LAT/LON)
002500*  V02    SET/1989 890114  JRA     INCLUIDOS CAMPOS DERIVADOS
002600*                                  (DISTANCIA, VELOCIDADE, GRUPO)
002700*  V03    JAN/1993 930007  MCS     TABELA DE SEGMENTOS INCLUIDA
002800*                                  PARA O CORTE DE CONTROLE
002900*  V04    NOV/1998 981145  MCS     REVISAO PARA O ANO 2000 -
003000*                                  DATA DO FIXO EXPANDIDA PARA
003100*                                  4 DIGITOS DE ANO (AAAA)
003200*  V05    MAR/2003 030022  PLS     ACRESCIDA CHAVE DE ORDENACAO
003300*                                  NUMERICA (WS-FX-CHAVE-ORD)     030022  
003350*  V06    MAR/2003 030035  PLS     ACRESCIDOS ACUMULADORES
003360*                                  INTERMEDIARIOS EM CASAS
003370*                                  DECIMAIS (PARADA/MOVIMENTO)
003380*                                  PARA EVITAR PERDA DE PRECISAO
003390*                                  NO TRUNCAMENTO DOS TOTAIS.
003395*  V07    MAR/2003 030044  PLS     ACRESCIDO O ITEM 77 WS-TB-
003396*                                  MAX-OCCURS, COM O LIMITE DAS
003397*                                  DUAS TABELAS ABAIXO, PARA O
003398*                                  CGPRG012 TESTAR O ESTOURO SEM
003399*                                  REPETIR O LITERAL 5000 (VER
003400*                                  PARAGRAFOS 120 E 312).
003410*-----------------------------------------------------------
003500
003510*-----> LIMITE COMUM DE OCCURS DAS TABELAS DE FIXOS E DE
003520*-----> SEGMENTOS DESTE LIVRO - ITEM 77 PARA O PROGRAMA QUE
003530*-----> CONSOME O LIVRO TESTAR O ESTOURO DA CARGA (VER V07)
003540 77  WS-TB-MAX-OCCURS       PIC S9(5)     COMP  VALUE 5000.
003550
003600*===========================================================
003700*    REGISTRO DE ENTRADA - UM FIXO GPS POR LINHA DO ARQUIVO
003800*    LAYOUT DE COLUNA FIXA (ARQUIVO TEXTO SEQUENCIAL)
003900*===========================================================
004000 01  WS-REG-ENTRADA.
004100     05  WS-ENT-HORA-TXT         PIC X(19).
004200     05  WS-ENT-HORA-GRP REDEFINES WS-ENT-HORA-TXT.
004300         10  WS-ENT-ANO          PIC 9(4).
004400         10  FILLER              PIC X(1).
004500         10  WS-ENT-MES          PIC 9(2).
004600         10  FILLER              PIC X(1).
004700         10  WS-ENT-DIA          PIC 9(2).
004800         10  FILLER              PIC X(1).
004900         10  WS-ENT-HH           PIC 9(2).
005000         10  FILLER              PIC X(1).
005100         10  WS-ENT-MI           PIC 9(2).
005200         10  FILLER              PIC X(1).
005300         10  WS-ENT-SS           PIC 9(2).
005400     05  FILLER                  PIC X(1).
005500     05  WS-ENT-LATITUDE         PIC S999.999999
005600                                 SIGN IS LEADING SEPARATE.
005700     05  FILLER                  PIC X(1).
005800     05  WS-ENT-LONGITUDE        PIC S999.999999
005900                                 SIGN IS LEADING SEPARATE.
006000     05  FILLER                  PIC X(53).
006100
006200*===========================================================
006300*    TABELA DE TRABALHO - FIXOS GPS DO DIA, JA ORDENADOS
006400*    (CARGA COM INSERCAO ORDENADA - VER PARAGRAFO 120)
006500*===========================================================
006600 01  WS-TB-FIXOS.
006700     05  WS-TB-FIXO OCCURS 5000 TIMES.
006800         10  WS-FX-HORA-TXT      PIC X(19).
006900         10  WS-FX-ANO           PIC 9(4).
007000         10  WS-FX-MES           PIC 9(2).
007100         10  WS-FX-DIA           PIC 9(2).
007200         10  WS-FX-HH            PIC 9(2).
007300         10  WS-FX-MI            PIC 9(2).
007400         10  WS-FX-SS            PIC 9(2).
007500         10  WS-FX-SEG-DIA       PIC S9(5)     COMP.
007600         10  WS-FX-CHAVE-ORD     PIC 9(14)     COMP.              030022  
007700         10  WS-FX-LATITUDE      PIC S999.999999
007800                                 SIGN IS LEADING SEPARATE.
007900         10  WS-FX-LONGITUDE     PIC S999.999999
008000                                 SIGN IS LEADING SEPARATE.
008100         10  WS-FX-DIST-M        PIC S9(7)V99  COMP.
008200         10  WS-FX-TIME-DIFF     PIC S9(7)     COMP.
008300         10  WS-FX-SPEED-KMH     PIC S9(4)V999 COMP.
008400         10  WS-FX-STATUS        PIC X(4).
008500         10  WS-FX-GROUP-ID      PIC S9(5)     COMP.
008600         10  FILLER              PIC X(5).
008700
008800*===========================================================
008900*    TABELA DE TRABALHO - SEGMENTOS DE ATIVIDADE DO DIA
009000*    (UM SEGMENTO POR CORTE DE CONTROLE EM WS-FX-STATUS)
009100*===========================================================
009200 01  WS-TB-SEGMENTOS.
009300     05  WS-TB-SEGM OCCURS 5000 TIMES.
009400         10  WS-SG-GROUP-ID      PIC S9(5)     COMP.
009500         10  WS-SG-STATUS        PIC X(4).
009600         10  WS-SG-INICIO-TXT    PIC X(19).
009700         10  WS-SG-FIM-TXT       PIC X(19).
009800         10  WS-SG-DUR-SEG       PIC S9(7)     COMP.
009900         10  WS-SG-DUR-MIN       PIC S9(5)V99  COMP.
010000         10  WS-SG-INICIO-SEG    PIC S9(5)     COMP.
010100         10  WS-SG-FIM-SEG       PIC S9(5)     COMP.
010200         10  WS-SG-LATITUDE-REP  PIC S999.999999
010300                                 SIGN IS LEADING SEPARATE.
010400         10  WS-SG-LONGITUDE-REP PIC S999.999999
010500                                 SIGN IS LEADING SEPARATE.
010600         10  WS-SG-MANTIDO       PIC X(1).
010700             88  WS-SG-E-MANTIDO         VALUE 'S'.
010800             88  WS-SG-E-DESCARTADO      VALUE 'N'.
010900         10  FILLER              PIC X(5).
011000
011100*===========================================================
011200*    ACUMULADORES DE TOTAIS DO DIA
011300*===========================================================
011400 01  WS-TOTAIS-DIA.
011500     05  WS-TOT-TEMPO-SEG        PIC S9(9)     COMP.
011600     05  WS-TOT-TEMPO-MIN        PIC S9(7)     COMP.
011700     05  WS-TOT-DIST-M           PIC S9(9)V99  COMP.
011800     05  WS-TOT-DIST-KM          PIC S9(5)V9   COMP.
011900     05  WS-TOT-PARADA-MIN-DEC   PIC S9(7)V99  COMP.              030035  
012000     05  WS-TOT-MOVTO-MIN-DEC    PIC S9(7)V99  COMP.              030035  
012100     05  WS-TOT-PARADA-MIN       PIC S9(7)     COMP.
012200     05  WS-TOT-MOVTO-MIN        PIC S9(7)     COMP.
012300     05  FILLER                  PIC X(5).
012400*---------------> FIM DO LIVRO CGTRK01 <--------------------
