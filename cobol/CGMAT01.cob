000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGMAT01.
000400 AUTHOR.        J. R. ALMEIDA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  03/09/1989.
000700 DATE-COMPILED. 22/03/2003.
000800 SECURITY.      NIVEL BASICO.
000900*-----------------------------------------------------------
001000* DISCIPLINA: SUPORTE MATEMATICO - SETOR DE INFRAESTRUTURA
001100*-----------------------------------------------------------
001200* OBJETIVO: FORNECER RAIZ QUADRADA, SENO, COSSENO E ARCO-
001300*           TANGENTE PARA OS PROGRAMAS DE CALCULO DE ROTA,
001400*           POIS O COMPILADOR DA INSTALACAO NAO OFERECE
001500*           FUNCOES INTRINSECAS DE PONTO FLUTUANTE. METODO:
001600*           NEWTON-RAPHSON (RAIZ) E SERIES DE TAYLOR
001700*           TRUNCADAS (SENO/COSSENO/ARCO-TANGENTE).
001800*-----------------------------------------------------------
001810* MANUTENCAO: SUB-ROTINA COMPARTILHADA - QUALQUER ALTERACAO
001820*             NAS SERIES DE TAYLOR OU NO NUMERO DE ITERACOES
001830*             DA RAIZ AFETA TODOS OS PROGRAMAS QUE CALCULAM
001840*             DISTANCIA E RUMO. TESTAR COM O CGPRG012 ANTES
001850*             DE PROMOVER PARA PRODUCAO.
001860*-----------------------------------------------------------
001900*------------------> HISTORICO - MANUTENCAO <---------------
002000* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002100* ------  -------  ------  ------  -------------------------
002200*  V01    SET/1989 890114  JRA     PROGRAMA ORIGINAL - RAIZ E
002300*                                  SENO (SERIE DE 6 TERMOS).
002400*  V02    JAN/1993 930007  MCS     INCLUIDOS COSSENO E ARCO-
002500*                                  TANGENTE (CALCULO DE RUMO).
002600*  V03    JUN/1995 950061  MCS     AJUSTE NA RAIZ - GUARDA DE
002700*                                  ENTRADA NEGATIVA (RETORNA
002800*                                  ZERO).
002900*  V04    NOV/1998 981145  MCS     REVISAO ANO 2000 - SEM
003000*                                  IMPACTO (SUB-ROTINA NAO
003100*                                  MANIPULA DATAS).
003200*  V05    MAR/2003 030022  PLS     ARCO-TANGENTE PASSA A
003300*                                  TRATAR RAZAO MAIOR QUE 1
003400*                                  (REDUCAO PI/2 - ATAN(1/X)).
003500*  V06    MAR/2003 030041  PLS     LACO DA RAIZ REESCRITO EM
003600*                                  PARAGRAFO PROPRIO (105-
003700*                                  ITERAR-RAIZ) PARA SEGUIR O
003800*                                  PADRAO DO SETOR DE NAO
003900*                                  EMBUTIR PERFORM.
003950*  V07    MAR/2003 030042  PLS     INCLUIDAS AREAS DE DUMP
003960*                                  (REDEFINES) DAS 3 AREAS DE
003970*                                  TRABALHO, A PEDIDO DO CPD,
003980*                                  PARA FACILITAR A CONFERENCIA
003990*                                  DE VALORES EM ABEND.
004000*  V08    MAR/2003 030043  PLS     PREFIXO DA AREA DE LIGACAO
004010*                                  PASSA DE LK- PARA LINK- (VER
004020*                                  CGMAT01.CPY V04). REMOVIDO O
004030*                                  SPECIAL-NAMES C01, QUE NAO
004040*                                  TINHA USO NESTA SUB-ROTINA
004050*                                  (NAO ABRE ARQUIVO, NAO
004060*                                  IMPRIME). CONSTANTES PI E
004070*                                  MEIO-PI PASSAM DE CAMPOS DO
004080*                                  GRUPO WS-CONSTANTES PARA
004090*                                  ITENS 77 INDEPENDENTES, A
004100*                                  PEDIDO DO CPD (PADRONIZACAO
004110*                                  DE CONSTANTES DO SETOR).
004150*-----------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*====================*
004400 INPUT-OUTPUT SECTION.
004500*---------------------*
004600 FILE-CONTROL.
004700*==> SUB-ROTINA NAO ABRE ARQUIVOS E NAO IMPRIME - NAO HA
004800*==> SPECIAL-NAMES NEM SELECT NESTE PROGRAMA (VER V08 ACIMA)
004900
005000 DATA DIVISION.
005100*=============*
005200 FILE SECTION.
005300*------------*
005400*==> SUB-ROTINA NAO ABRE ARQUIVOS
005500
005600 WORKING-STORAGE SECTION.
005700*-----------------------*
005710*-----------------------------------------------------------
005720*    TODO CONTADOR, INDICE OU AREA DE CALCULO INTERMEDIARIO
005730*    DESTE PROGRAMA E DECLARADO COMP (BINARIO), PADRAO DO
005740*    SETOR PARA CAMPOS QUE NAO SAO IMPRESSOS OU EDITADOS -
005750*    SO OS VALORES DE ENTRADA/SAIDA DA AREA DE LIGACAO FICAM
005760*    EM DISPLAY (VER CGMAT01.CPY), PORQUE A INSTALACAO NAO
005770*    EMPACOTA DADOS TROCADOS ENTRE PROGRAMAS.
005780*-----------------------------------------------------------
005800 01  FILLER                 PIC X(35)       VALUE
005900     '**** INICIO DA WORKING-STORAGE ****'.
006000
006100*-----> CONSTANTES MATEMATICAS (10 CASAS DECIMAIS) - ITENS 77
006200*-----> INDEPENDENTES, PADRAO DO SETOR PARA CONSTANTES (V08)
006300 77  WS-PI                   PIC S9(1)V9(9) COMP
006400                             VALUE 3.141592654.
006500 77  WS-MEIO-PI              PIC S9(1)V9(9) COMP
006600                             VALUE 1.570796327.
006700
006800*-----> AREA DE TRABALHO DA RAIZ QUADRADA (NEWTON-RAPHSON)
006900*-----> WS-RZ-CHUTE GUARDA A APROXIMACAO CORRENTE, WS-RZ-
007000*-----> CHUTE-ANT A APROXIMACAO DA ITERACAO ANTERIOR E WS-RZ-
007100*-----> ITER O CONTADOR DE ITERACOES (VER PARAGRAFO 105)
007200 01  WS-AREA-RAIZ.
007300     05  WS-RZ-CHUTE         PIC S9(4)V9(9) COMP.
007400     05  WS-RZ-CHUTE-ANT     PIC S9(4)V9(9) COMP.
007500     05  WS-RZ-ITER          PIC S9(2)      COMP.
007600
007700*-----> DUMP DA AREA DA RAIZ PARA CONFERENCIA EM ABEND (SETOR)
007800 01  WS-AREA-RAIZ-DUMP REDEFINES WS-AREA-RAIZ.                    030042
007900     05  WS-RZD-CHUTE        PIC X(8).                            030042
008000     05  WS-RZD-CHUTE-ANT    PIC X(8).                            030042
008100     05  WS-RZD-ITER         PIC X(2).                            030042
008200
008300*-----> AREA DE TRABALHO DO SENO E COSSENO (TAYLOR)
008400*-----> WS-TG-X RECEBE O ANGULO EM RADIANOS, WS-TG-TERMO E USADO
008500*-----> APENAS PARA COMENTARIO DE MANUTENCAO (NAO OCUPADO NO
008600*-----> CODIGO ATUAL - OS TERMOS SAO CALCULADOS INLINE NO
008700*-----> COMPUTE), WS-TG-SOMA ACUMULA O RESULTADO DA SERIE
008800 01  WS-AREA-TRIG.
008900     05  WS-TG-X             PIC S9(3)V9(9) COMP.
009000     05  WS-TG-TERMO         PIC S9(3)V9(9) COMP.
009100     05  WS-TG-SOMA          PIC S9(3)V9(9) COMP.
009200
009300*-----> DUMP DA AREA TRIGONOMETRICA PARA CONFERENCIA EM ABEND
009400 01  WS-AREA-TRIG-DUMP REDEFINES WS-AREA-TRIG.                    030042
009500     05  WS-TGD-X            PIC X(8).                            030042
009600     05  WS-TGD-TERMO        PIC X(8).                            030042
009700     05  WS-TGD-SOMA         PIC X(8).                            030042
009800
009900*-----> AREA DE TRABALHO DO ARCO-TANGENTE
010000*-----> WS-AT-INVERTIDO MARCA QUANDO A RAZAO DE ENTRADA FOI
010100*-----> INVERTIDA (RAZAO ORIGINAL MAIOR QUE 1) PARA QUE O
010200*-----> RESULTADO SEJA CORRIGIDO POR PI/2 - ATAN(1/X) NO FINAL
010300 01  WS-AREA-ATAN.
010400     05  WS-AT-RAZAO         PIC S9(3)V9(9) COMP.
010500     05  WS-AT-INVERTIDO     PIC X(1).
010600         88  WS-AT-E-INVERTIDO    VALUE 'S'.
010700     05  WS-AT-RESULTADO     PIC S9(3)V9(9) COMP.
010800
010900*-----> DUMP DA AREA DO ARCO-TANGENTE PARA CONFERENCIA EM ABEND
011000 01  WS-AREA-ATAN-DUMP REDEFINES WS-AREA-ATAN.                    030042
011100     05  WS-ATD-RAZAO        PIC X(8).                            030042
011200     05  WS-ATD-INVERTIDO    PIC X(1).                            030042
011300     05  WS-ATD-RESULTADO    PIC X(8).                            030042
011400
011500 01  FILLER                 PIC X(35)       VALUE
011600     '****** FIM DA WORKING-STORAGE *****'.
011700
011800 LINKAGE SECTION.
011900*----------------*
012000*-----> COPYBOOK COM A AREA DE LIGACAO (GRUPO 01 + CODIGO DE
012100*-----> RETORNO EM ITEM 77 SEPARADO, VER CGMAT01.CPY V04)
012200 COPY 'CGMAT01.cpy'.
012300*
012320*-----------------------------------------------------------
012330*    NOTA SOBRE A CONVENCAO DE CHAMADA (VER TAMBEM SSFEIN0E,
012340*    NO SETOR DE CADASTROS, QUE JA USA O PREFIXO LINK- PARA
012350*    AREA DE LIGACAO): AQUI A AREA DE DADOS (LINK-CGMAT01-
012360*    PARM) E O CODIGO DE RETORNO (LINK-COD-RETORNO) SAO DOIS
012370*    PARAMETROS SEPARADOS NA CALL, EM VEZ DE UM SO GRUPO 01
012380*    COMO NO SSFEIN0E - ESCOLHA DESTE PROGRAMA (030043),
012390*    PARA O CALLER TESTAR O RETORNO SEM PRECISAR REFERENCIAR
012391*    O GRUPO INTEIRO.
012400*-----------------------------------------------------------
012410 PROCEDURE DIVISION USING LINK-CGMAT01-PARM, LINK-COD-RETORNO.
012500*===========================================================*
012600*-----------------------------------------------------------
012700*    PROCESSO PRINCIPAL DA SUB-ROTINA
012800*    DESVIA PARA O CALCULO PEDIDO EM LINK-CM-FUNCAO. CODIGO
012900*    DE RETORNO 90 SE A FUNCAO PEDIDA FOR DESCONHECIDA (O
013000*    CALLER DEVE TESTAR LINK-CM-OK APOS A CALL).
013100*-----------------------------------------------------------
013200 000-CGMAT01.
013300
013400     MOVE 00 TO LINK-COD-RETORNO
013500
013600     EVALUATE TRUE
013700        WHEN LINK-CM-FUNC-RAIZ
013800           PERFORM 100-CALC-RAIZ THRU 100-EXIT
013900        WHEN LINK-CM-FUNC-SENO
014000           PERFORM 200-CALC-SENO THRU 200-EXIT
014100        WHEN LINK-CM-FUNC-COSS
014200           PERFORM 300-CALC-COSS THRU 300-EXIT
014300        WHEN LINK-CM-FUNC-ATAN
014400           PERFORM 400-CALC-ATAN THRU 400-EXIT
014500        WHEN OTHER
014600*          FUNCAO NAO CADASTRADA NAS 88 DE LINK-CM-FUNCAO -
014700*          DEVOLVE RESULTADO ZERO E CODIGO DE ERRO 90
014800           MOVE 90            TO LINK-COD-RETORNO
014900           MOVE ZERO          TO LINK-CM-RESULTADO
015000     END-EVALUATE
015050*
015060*       GOBACK E USADO (NAO STOP RUN) PORQUE ESTE PROGRAMA E
015070*       UMA SUB-ROTINA CALLED - STOP RUN ENCERRARIA A REGIAO
015080*       INTEIRA, DERRUBANDO O CGPRG012 JUNTO
015100
015200     GOBACK
015300     .
015400*-----------------------------------------------------------
015500*    RAIZ QUADRADA POR NEWTON-RAPHSON (8 ITERACOES)
015600*    CHUTE INICIAL = ENTRADA / 2, REFINADO EM 105-ITERAR-RAIZ.
015700*    8 ITERACOES SAO SUFICIENTES PARA A PRECISAO DE 9 CASAS
015800*    DECIMAIS USADA NO CALCULO DE ROTA (VER 030041 NO
015900*    HISTORICO - LACO EXTRAIDO PARA PARAGRAFO PROPRIO).
016000*-----------------------------------------------------------
016100 100-CALC-RAIZ.
016200
016300*       GUARDA CONTRA ENTRADA NEGATIVA OU ZERO (V03/950061) -
016400*       A FORMULA DO HAVERSINE NUNCA DEVERIA GERAR RAIZ DE
016500*       NUMERO NEGATIVO, MAS O PROGRAMA CHAMADOR NAO CONFIA
016600*       SO NISSO
016700     IF LINK-CM-ENTRADA-1 <= 0
016800        MOVE ZERO TO LINK-CM-RESULTADO
016900        GO TO 100-EXIT
017000     END-IF
017100
017200     COMPUTE WS-RZ-CHUTE = LINK-CM-ENTRADA-1 / 2
017300
017400     PERFORM 105-ITERAR-RAIZ THRU 105-EXIT                        030041
017500        VARYING WS-RZ-ITER FROM 1 BY 1
017600        UNTIL WS-RZ-ITER > 8
017700
017800     MOVE WS-RZ-CHUTE TO LINK-CM-RESULTADO
017900     .
018000 100-EXIT.
018050*       PARAGRAFO-DESTINO DO PERFORM THRU E DO GO TO DE GUARDA
018100     EXIT.
018200*-----------------------------------------------------------
018300*    UMA ITERACAO DO METODO DE NEWTON-RAPHSON PARA A RAIZ
018400*    NOVO-CHUTE = (CHUTE-ANTERIOR + ENTRADA/CHUTE-ANTERIOR) / 2
018500*-----------------------------------------------------------
018600 105-ITERAR-RAIZ.                                                 030041
018700
018800     MOVE WS-RZ-CHUTE TO WS-RZ-CHUTE-ANT
018900     COMPUTE WS-RZ-CHUTE =
019000        (WS-RZ-CHUTE-ANT +
019100        (LINK-CM-ENTRADA-1 / WS-RZ-CHUTE-ANT)) / 2
019200     .
019300 105-EXIT.
019350*       PARAGRAFO-DESTINO DO PERFORM VARYING DE 100-CALC-RAIZ
019360*       (UMA ITERACAO POR PASSAGEM PELO LACO)
019400     EXIT.
019500*-----------------------------------------------------------
019600*    SENO POR SERIE DE TAYLOR (X EM RADIANOS, 6 TERMOS)
019700*    SEN(X) = X - X3/3! + X5/5! - X7/7! + X9/9! - X11/11!
019800*    SERIE TRUNCADA EM 6 TERMOS - PRECISAO SUFICIENTE PARA OS
019900*    ANGULOS PEQUENOS (METADE DE DELTA DE LATITUDE/LONGITUDE
020000*    EM RADIANOS) QUE O CGPRG012 PASSA A ESTA FUNCAO.
020100*-----------------------------------------------------------
020200 200-CALC-SENO.
020300
020400     MOVE LINK-CM-ENTRADA-1 TO WS-TG-X
020500
020600     COMPUTE WS-TG-SOMA =
020700        WS-TG-X
020800        - (WS-TG-X ** 3  / 6)
020900        + (WS-TG-X ** 5  / 120)
021000        - (WS-TG-X ** 7  / 5040)
021100        + (WS-TG-X ** 9  / 362880)
021200        - (WS-TG-X ** 11 / 39916800)
021300
021400     MOVE WS-TG-SOMA TO LINK-CM-RESULTADO
021500     .
021600 200-EXIT.
021650*       PARAGRAFO-DESTINO DO PERFORM THRU 200-CALC-SENO
021660*       (NENHUM DESVIO GO TO NESTE CALCULO)
021700     EXIT.
021800*-----------------------------------------------------------
021900*    COSSENO POR SERIE DE TAYLOR (X EM RADIANOS, 6 TERMOS)
022000*    COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8! - X10/10!
022100*    USADO PELO CGPRG012 PARA OS COSSENOS DAS LATITUDES DOS
022200*    DOIS FIXOS NA FORMULA DO HAVERSINE (VER 030022).
022300*-----------------------------------------------------------
022400 300-CALC-COSS.
022500
022600     MOVE LINK-CM-ENTRADA-1 TO WS-TG-X
022700
022800     COMPUTE WS-TG-SOMA =
022900        1
023000        - (WS-TG-X ** 2  / 2)
023100        + (WS-TG-X ** 4  / 24)
023200        - (WS-TG-X ** 6  / 720)
023300        + (WS-TG-X ** 8  / 40320)
023400        - (WS-TG-X ** 10 / 3628800)
023500
023600     MOVE WS-TG-SOMA TO LINK-CM-RESULTADO
023700     .
023800 300-EXIT.
023850*       PARAGRAFO-DESTINO DO PERFORM THRU 300-CALC-COSS
023860*       (NENHUM DESVIO GO TO NESTE CALCULO)
023900     EXIT.
024000*-----------------------------------------------------------
024100*    ARCO-TANGENTE DE (ENTRADA-1 / ENTRADA-2), AMBOS >= 0
024200*    (USO EXCLUSIVO NO CALCULO DE ATAN2 DO 1o QUADRANTE)
024300*    SE A RAZAO > 1, REDUZ COM ATAN(X) = PI/2 - ATAN(1/X)
024400*    ATAN(X) = X - X3/3 + X5/5 - X7/7 + X9/9 - X11/11
024500*    (REDUCAO INCLUIDA EM 030022 - ANTES A SERIE DIVERGIA
024600*    PARA RAZAO MAIOR QUE 1)
024700*-----------------------------------------------------------
024800 400-CALC-ATAN.
024900
025000     MOVE 'N' TO WS-AT-INVERTIDO
025100
025200*       ENTRADA-2 ZERO SIGNIFICA ANGULO RETO (90 GRAUS) - NAO
025300*       DA PARA DIVIDIR, RETORNA MEIO-PI DIRETO
025400     IF LINK-CM-ENTRADA-2 = 0
025500        MOVE WS-MEIO-PI TO LINK-CM-RESULTADO
025600        GO TO 400-EXIT
025700     END-IF
025800
025900     COMPUTE WS-AT-RAZAO = LINK-CM-ENTRADA-1 / LINK-CM-ENTRADA-2
026000
026100*       SE A RAZAO FOR MAIOR QUE 1, INVERTE E MARCA A 88 PARA
026200*       CORRIGIR O RESULTADO NO FINAL DO PARAGRAFO
026300     IF WS-AT-RAZAO > 1
026400        COMPUTE WS-AT-RAZAO = 1 / WS-AT-RAZAO
026500        MOVE 'S' TO WS-AT-INVERTIDO
026600     END-IF
026700
026800     COMPUTE WS-AT-RESULTADO =
026900        WS-AT-RAZAO
027000        - (WS-AT-RAZAO ** 3  / 3)
027100        + (WS-AT-RAZAO ** 5  / 5)
027200        - (WS-AT-RAZAO ** 7  / 7)
027300        + (WS-AT-RAZAO ** 9  / 9)
027400        - (WS-AT-RAZAO ** 11 / 11)
027500
027600*       DESFAZ A REDUCAO DO PARAGRAFO ACIMA, SE HOUVE
027700     IF WS-AT-E-INVERTIDO
027800        COMPUTE LINK-CM-RESULTADO = WS-MEIO-PI - WS-AT-RESULTADO
027900     ELSE
028000        MOVE WS-AT-RESULTADO TO LINK-CM-RESULTADO
028100     END-IF
028200     .
028300 400-EXIT.
028350*       PARAGRAFO-DESTINO DO PERFORM THRU E DO GO TO DE GUARDA
028360*       (ENTRADA-2 = 0)
028400     EXIT.
028450*       NENHUM PARAGRAFO DEPOIS DESTE PONTO - MANTER O RODAPE
028460*       COMO ULTIMA LINHA DO PROGRAMA, PADRAO DO SETOR
028500*---------------> FIM DO PROGRAMA CGMAT01 <-----------------
