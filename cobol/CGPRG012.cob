000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG012.
000400 AUTHOR.        J. R. ALMEIDA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  15/05/1990.
000700 DATE-COMPILED. 22/03/2003.
000800 SECURITY.      NIVEL BASICO.
000900*-----------------------------------------------------------
001000* DISCIPLINA: ACOMPANHAMENTO DIARIO DE EQUIPES DE CAMPO (GPS)
001100*-----------------------------------------------------------
001200* OBJETIVO: LER O ARQUIVO DE FIXOS GPS DE UM DIA DE TRABALHO DE
001300*           UMA EQUIPE DE CAMPO (FIXDIA), CALCULAR A DISTANCIA
001400*           E O TEMPO ENTRE FIXOS CONSECUTIVOS, CLASSIFICAR CADA
001500*           FIXO EM PARADA (STAY) OU DESLOCAMENTO (MOVE), AGRUPAR
001600*           OS FIXOS EM SEGMENTOS DE ATIVIDADE (CORTE DE CONTROLE
001700*           NA MUDANCA DE STATUS), DESCARTAR SEGMENTOS DE RUIDO
001800*           (MENOS DE 1 MINUTO) E EMITIR O RELATORIO DIARIO
001900*           (RELDIA) COM OS TOTAIS DO DIA, A LINHA DO TEMPO DOS
002000*           SEGMENTOS MANTIDOS E OS LOCAIS DE PARADA DA EQUIPE.
002100*-----------------------------------------------------------
002200* MANUTENCAO: A SUB-ROTINA CGMAT01 E COMPARTILHADA COM OUTROS
002300*             PROGRAMAS DE CALCULO DE ROTA - QUALQUER MUDANCA
002400*             NA FORMULA DO HAVERSINE (PARAGRAFO 210) DEVE SER
002500*             REVISTA JUNTO COM O RESPONSAVEL POR CGMAT01
002600*             ANTES DE PROMOVER PARA PRODUCAO.
002700*-----------------------------------------------------------
002800* DEFINICOES DE NEGOCIO USADAS NESTE PROGRAMA:
002900*   STAY..............: FIXO/SEGMENTO EM QUE A EQUIPE ESTA
003000*                       PARADA (VELOCIDADE ABAIXO DE 1,5 KM/H).
003100*   MOVE..............: FIXO/SEGMENTO EM QUE A EQUIPE ESTA EM
003200*                       DESLOCAMENTO.
003300*   SEGMENTO DE ATIVIDADE: SEQUENCIA DE FIXOS CONSECUTIVOS COM
003400*                       O MESMO STATUS (STAY OU MOVE).
003500*   CORTE DE CONTROLE.: TECNICA CLASSICA DE PROCESSAMENTO
003600*                       SEQUENCIAL - AQUI, A MUDANCA DE STATUS
003700*                       ENTRE UM FIXO E O ANTERIOR FECHA O
003800*                       SEGMENTO CORRENTE E ABRE UM NOVO.
003900*   SEGMENTO DE RUIDO.: SEGMENTO COM 1 MINUTO OU MENOS DE
004000*                       DURACAO, DESCARTADO DO RELDIA (VER 320).
004100*-----------------------------------------------------------
004200* LIMIARES NUMERICOS DESTE PROGRAMA (NAO PARAMETRIZAVEIS -
004300* QUALQUER MUDANCA EXIGE RECOMPILACAO):
004400*   1,5 KM/H..........: LIMITE ENTRE STAY E MOVE (230).
004500*   600 SEGUNDOS......: MAIOR INTERVALO ACEITO ENTRE DOIS
004600*                       FIXOS PARA CALCULAR VELOCIDADE (220) -
004700*                       ACIMA DISSO, PRESUME-SE FALHA DE GPS.
004800*   1 MINUTO..........: DURACAO MINIMA PARA UM SEGMENTO SER
004900*                       MANTIDO NO RELDIA (320).
005000*   5000 REGISTROS....: LIMITE DE FIXOS E DE SEGMENTOS NO DIA
005100*                       (ITEM 77 WS-TB-MAX-OCCURS, CGTRK01).
005200*   55 LINHAS.........: LIMITE DE LINHAS POR PAGINA DO RELDIA
005300*                       (ITEM 77 WS-MAX-LIN-PAG, DESTE
005400*                       PROGRAMA).
005500*-----------------------------------------------------------
005600*------------------> HISTORICO - MANUTENCAO <---------------
005700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
005800* ------  -------  ------  ------  -------------------------
005900*  V01    MAI/1990 900067  JRA     PROGRAMA ORIGINAL - CARGA DO
006000*                                  FIXDIA, CALCULO DE DISTANCIA
006100*                                  E RELATORIO DE TOTAIS DO DIA.
006200*                                  NAO HAVIA NAQUELA EPOCA O
006300*                                  CONCEITO DE SEGMENTO - O
006400*                                  RELATORIO SO TRAZIA OS
006500*                                  TOTAIS DO DIA INTEIRO.
006600*                                  A LEITURA DO FIXDIA JA ERA
006700*                                  FEITA COM CARGA ORDENADA -
006800*                                  ISSO NUNCA MUDOU DESDE A V01.
006900*  V02    JUL/1991 910098  JRA     INCLUIDO O CORTE DE CONTROLE
007000*                                  POR SEGMENTO DE ATIVIDADE E O
007100*                                  FILTRO DE RUIDO (< 1 MINUTO).
007200*                                  ANTES DESTA VERSAO, UM
007300*                                  UNICO FIXO COM GPS RUIM NO
007400*                                  MEIO DE UMA PARADA GERAVA
007500*                                  UM SEGMENTO DE MOVIMENTO
007600*                                  FALSO NO RELATORIO.
007700*                                  O LIMIAR DE 1 MINUTO FOI
007800*                                  DEFINIDO EM CONJUNTO COM A
007900*                                  FISCALIZACAO DE CAMPO, APOS
008000*                                  ANALISE DE ALGUNS DIAS DE
008100*                                  AMOSTRA REAL.
008200*  V03    JAN/1993 930007  MCS     LOCALIZACAO DO PONTO DE
008300*                                  PARADA MAIS PROXIMO DO MEIO
008400*                                  DO SEGMENTO (BLOCO 3 DO
008500*                                  RELDIA).
008600*                                  ANTES DESTA VERSAO, O
008700*                                  SUPERVISOR PRECISAVA CRUZAR
008800*                                  O RELDIA COM O MAPA DA
008900*                                  REGIAO NA MAO PARA SABER
009000*                                  ONDE FICAVA CADA PARADA.
009100*                                  PEDIDO DA FISCALIZACAO DE
009200*                                  CAMPO PARA SABER ONDE A
009300*                                  EQUIPE FICOU PARADA, NAO SO
009400*                                  QUANTO TEMPO.
009500*  V04    NOV/1998 981145  MCS     REVISAO PARA O ANO 2000 - A
009600*                                  DATA DO FIXO PASSA A SER LIDA
009700*                                  COM 4 DIGITOS (VER CGTRK01
009800*                                  V04).
009900*                                  SEM ESTA REVISAO, A
010000*                                  ORDENACAO POR CHAVE (V05)
010100*                                  QUEBRARIA NA VIRADA DE
010200*                                  SECULO.
010300*                                  A REVISAO FOI FEITA COM
010400*                                  BASTANTE ANTECEDENCIA, A
010500*                                  PEDIDO DA CPD, PARA EVITAR
010600*                                  O CORRE-CORRE DE FIM DE 1999
010700*                                  QUE OUTROS SETORES TIVERAM.
010800*  V05    MAR/2003 030022  PLS     SUBSTITUIDO O CALCULO DE
010900*                                  DISTANCIA POR CHAMADA A
011000*                                  SUB-ROTINA CGMAT01 (RAIZ,
011100*                                  SENO, COSSENO E ARCO-
011200*                                  TANGENTE).
011300*                                  MOTIVACAO: O COMPILADOR EM
011400*                                  USO NAQUELA EPOCA NAO TINHA
011500*                                  FUNCOES INTRINSECAS DE RAIZ
011600*                                  OU TRIGONOMETRICAS, E O
011700*                                  CALCULO ANTERIOR (PLANAR,
011800*                                  SEM CONSIDERAR A CURVATURA
011900*                                  DA TERRA) VINHA DANDO ERROS
012000*                                  GRANDES DEMAIS EM DISTANCIAS
012100*                                  MAIORES.
012200*  V06    MAR/2003 030044  PLS     (1) FD DO FIXDIA E DO RELDIA
012300*                                  PADRONIZADAS PARA "LABEL
012400*                                  RECORD" (SEM O "ARE"), IGUAL
012500*                                  AOS DEMAIS PROGRAMAS DO
012600*                                  SETOR; (2) LIMITE DE 5000
012700*                                  FIXOS/SEGMENTOS PASSA A VIR
012800*                                  DO ITEM 77 WS-TB-MAX-OCCURS
012900*                                  (LIVRO CGTRK01 V07) EM VEZ DO
013000*                                  LITERAL REPETIDO NOS PARAG.
013100*                                  120 E 312; (3) CAMPOS DE
013200*                                  LIGACAO COM O CGMAT01 PASSAM
013300*                                  DE LK- PARA LINK- (VER CGMAT01
013400*                                  V04); (4) O RELDIA PASSA A
013500*                                  QUEBRAR DE PAGINA PELO TOP-OF-
013600*                                  FORM (SPECIAL-NAMES) A CADA
013700*                                  55 LINHAS, EM VEZ DE SAIR
013800*                                  TUDO NUMA PAGINA SO (VER
013900*                                  PARAGRAFOS 510, 532 E 542).
014000*-----------------------------------------------------------
014100*-----------------------------------------------------------
014200* ESTRUTURA DO RELDIA (VER FASE 500-EMITIR-RELATORIO):
014300*   BLOCO 1 - CABECALHO DE PAGINA E TOTAIS DO DIA (TEMPO
014400*             TRABALHADO, DISTANCIA, MINUTOS DE PARADA E DE
014500*             DESLOCAMENTO) - PARAGRAFO 520.
014600*   BLOCO 2 - LINHA DO TEMPO DOS SEGMENTOS MANTIDOS, UM POR
014700*             LINHA, NA ORDEM CRONOLOGICA DE OCORRENCIA -
014800*             PARAGRAFO 530/532.
014900*   BLOCO 3 - LOCAIS DE PARADA DA EQUIPE, UM POR SEGMENTO
015000*             STAY MANTIDO, COM O PONTO GPS MAIS PROXIMO DO
015100*             MEIO DO SEGMENTO - PARAGRAFO 540/542.
015200* QUANDO NAO HA NENHUM SEGMENTO MANTIDO NO DIA (TODOS FORAM
015300* FILTRADOS COMO RUIDO), OS BLOCOS 2 E 3 SAO SUBSTITUIDOS POR
015400* UMA UNICA LINHA DE AVISO (VER PARAGRAFO 520).
015500*-----------------------------------------------------------
015600*-----------------------------------------------------------
015700* FORA DO ESCOPO DESTE PROGRAMA: O CGPRG012 SO GERA O RELDIA
015800* (LISTAGEM PLANA) - QUALQUER APRESENTACAO GRAFICA DOS DADOS
015900* (MAPA COM O TRAJETO DA EQUIPE, GRAFICO DE LINHA DO TEMPO,
016000* PIZZA DE PARADA X DESLOCAMENTO) E FEITA POR SISTEMA A PARTE,
016100* FORA DO AMBIENTE MAINFRAME, A PARTIR DO RELDIA OU DE EXTRACAO
016200* PROPRIA - NAO E RESPONSABILIDADE DESTE PROGRAMA.
016300*-----------------------------------------------------------
016400*-----------------------------------------------------------
016500* MAPA DAS FASES DE PROCESSAMENTO (PARAGRAFOS PRINCIPAIS):
016600*   FASE 1 - CARGA .......: 010, 105, 110, 120, 125, 130
016700*   FASE 2 - DERIVACAO....: 200, 210, 220, 230
016800*   FASE 3 - SEGMENTACAO..: 300, 310, 312, 320, 350, 352, 354
016900*   FASE 4 - LOCALIZACAO..: 400, 410, 415
017000*   FASE 5 - RELATORIO....: 500, 505, 510, 520, 530, 532, 540,
017100*                          542
017200*   ENCERRAMENTO/ERRO.....: 090, 999
017300* CADA FASE E CHAMADA UMA UNICA VEZ PELO PARAGRAFO MESTRE
017400* (000-CGPRG012), NA ORDEM ACIMA - NAO HA RETROCESSO DE FASE.
017500*-----------------------------------------------------------
017600 ENVIRONMENT DIVISION.
017700*====================*
017800 CONFIGURATION SECTION.
017900*---------------------*
018000 SPECIAL-NAMES.
018100*       O CANAL C01 CONTROLA O SALTO DE FORMULARIO (TOP-OF-
018200*       FORM) DA IMPRESSORA DE LISTAGEM - USADO NO PARAGRAFO
018300*       510 PARA QUEBRAR PAGINA DO RELDIA
018400*       ANTES DA V06 (VER HISTORICO), O CANAL ERA DECLARADO
018500*       MAS NUNCA USADO NO PROCEDURE DIVISION - CORRIGIDO
018600*       NAQUELA REVISAO
018700     C01 IS TOP-OF-FORM
018800     .
018900 INPUT-OUTPUT SECTION.
019000*---------------------*
019100 FILE-CONTROL.
019200*       FIXDIA - ARQUIVO DE ENTRADA COM OS FIXOS GPS DO DIA
019300*       RELDIA - RELATORIO DIARIO DE SAIDA (IMPRESSORA/LISTAGEM)
019400*       AMBOS SAO ARQUIVOS DE UM UNICO DIA - O SETOR NAO
019500*       CONSOLIDA VARIOS DIAS NUM MESMO FIXDIA
019600*-----> FIXDIAJ E RELDIAJ SAO OS NOMES LOGICOS DEFINIDOS NA JCL
019700*-----> DE EXECUCAO DO CGPRG012 (VER PROCEDURE-LIB DO SETOR)
019800*-----> O FIXDIA VEM DE UM COLETOR GPS PORTATIL EMBARCADO NA
019900*-----> VIATURA DA EQUIPE, DESCARREGADO NO CPD NO FIM DO DIA
020000*-----> DE TRABALHO (JOB NOTURNO, ANTES DO PROCESSAMENTO DESTE
020100*-----> PROGRAMA)
020200     SELECT FIXDIA  ASSIGN TO FIXDIAJ
020300            FILE STATUS IS WS-FS-FIX.
020400     SELECT RELDIA  ASSIGN TO RELDIAJ
020500            FILE STATUS IS WS-FS-REL.
020600
020700 DATA DIVISION.
020800*=============*
020900 FILE SECTION.
021000*------------*
021100 FD  FIXDIA
021200     LABEL RECORD STANDARD
021300*-----> UM REGISTRO POR FIXO GPS - LAYOUT DE COLUNA FIXA, VER
021400*-----> O DETALHAMENTO EM WS-REG-ENTRADA (LIVRO CGTRK01)
021500*-----> NAO HA REDEFINES DIRETO NO FD - O REGISTRO E LIDO CRU
021600*-----> (PIC X(96)) E DEPOIS COPIADO PARA WS-REG-ENTRADA (READ
021700*-----> ... INTO), ONDE FICAM AS SUBDIVISOES DE COLUNA
021800     RECORDING MODE IS F.
021900 01  REG-FIXDIA                 PIC X(96).
022000
022100 FD  RELDIA
022200     LABEL RECORD OMITTED
022300*-----> UMA LINHA DE RELATORIO POR REGISTRO - O LAYOUT REAL
022400*-----> DE CADA LINHA VEM DAS REDEFINES DE WS-LINHA-
022500*-----> RELATORIO, MAIS ABAIXO NA WORKING-STORAGE
022600*-----> DA MESMA FORMA, O RELDIA E GRAVADO CRU (WRITE ... FROM)
022700*-----> A PARTIR DA REDEFINES ATIVA NO MOMENTO EM WS-LINHA-
022800*-----> RELATORIO
022900     RECORDING MODE IS F.
023000 01  REG-RELDIA                 PIC X(132).
023100
023200 WORKING-STORAGE SECTION.
023300*-----------------------*
023400 01  FILLER                 PIC X(35)       VALUE
023500     '**** INICIO DA WORKING-STORAGE ****'.
023600*       CONVENCAO DO SETOR: TODO CONTADOR, SUBSCRITO OU
023700*       ACUMULADOR INTEIRO E DECLARADO COMP - SO OS CAMPOS QUE
023800*       VAO PARA IMPRESSAO (WS-DTEDI, WS-HREDI, OS CAMPOS DAS
023900*       LINHAS DO RELDIA) FICAM EM DISPLAY/EDITADO
024000
024100*-----------------------------------------------------------
024200* OBSERVACAO SOBRE OS DOIS LIVROS COPIADOS ABAIXO: O CGTRK01
024300* TRAZ OS LAYOUTS DE DADOS DO SISTEMA (COMUM A QUALQUER
024400* PROGRAMA QUE PROCESSE O FIXDIA); O CGMAT01 E SOMENTE A AREA
024500* DE LIGACAO DA SUB-ROTINA MATEMATICA - NAO TRAZ NENHUM DADO
024600* PROPRIO DESTE PROGRAMA.
024700*-----------------------------------------------------------
024800*-----------------------------------------------------------
024900* CONVENCAO DE USAGE DO SETOR (VER TAMBEM O COMENTARIO NO INICIO
025000* DA WORKING-STORAGE): CAMPOS EM COMP SAO BINARIOS PUROS, NUNCA
025100* EMPACOTADOS (COMP-3) NESTE SETOR - DECISAO ANTIGA DA CPD, DE
025200* QUANDO O MODELO DE MAINFRAME EM USO TINHA ARITMETICA BINARIA
025300* MAIS RAPIDA QUE DECIMAL EMPACOTADA. VALORES MONETARIOS (QUANDO
025400* HOUVER EM OUTROS PROGRAMAS DO SETOR) FICAM EM DISPLAY ZONADO,
025500* NUNCA EM COMP-3 OU COMP-1/COMP-2.
025600*-----------------------------------------------------------
025700*-----> LIVRO COM OS LAYOUTS DE REGISTRO DO SISTEMA
025800 COPY 'CGTRK01.cpy'.
025900*       TRAZ AS DUAS TABELAS DE TRABALHO DO DIA (WS-TB-FIXOS E
026000*       WS-TB-SEGMENTOS), O REGISTRO DE ENTRADA (WS-REG-
026100*       ENTRADA) E OS ACUMULADORES DE TOTAIS (WS-TOTAIS-DIA) -
026200*       LIVRO COMUM A QUALQUER PROGRAMA QUE PROCESSE O FIXDIA
026300*       TAMBEM E USADO PELOS DEMAIS PROGRAMAS DO SETOR QUE
026400*       CONSOLIDAM VARIOS DIAS DE UMA MESMA EQUIPE (FORA DO
026500*       ESCOPO DESTE PROGRAMA, QUE PROCESSA UM UNICO DIA POR
026600*       EXECUCAO)
026700
026800*-----> AREA DE LIGACAO DA SUB-ROTINA MATEMATICA CGMAT01
026900 COPY 'CGMAT01.cpy'.
027000*       AREA DE LIGACAO DA CALL AO CGMAT01 (PARAGRAFO 210) -
027100*       O MESMO GRUPO LINK-CGMAT01-PARM E REUTILIZADO PARA AS
027200*       QUATRO FUNCOES (RAIZ/SENO/COSS/ATAN), UMA CHAMADA POR
027300*       VEZ
027400*       O CGMAT01 NAO MANTEM ESTADO ENTRE CHAMADAS - CADA CALL
027500*       E INDEPENDENTE, POR ISSO O MESMO GRUPO PODE SER
027600*       REUTILIZADO SEM RISCO DE UMA CHAMADA CONTAMINAR A
027700*       SEGUINTE
027800
027900*-----> AREA DE TRABALHO GERAL DO PROGRAMA
028000 01  WS-AREA-AUX.
028100*       WS-FS-FIX/WS-FS-REL SAO OS FILE STATUS DO FIXDIA E DO
028200*       RELDIA; WS-CTLIDO CONTA TODOS OS REGISTROS LIDOS (INDE-
028300*       PENDENTE DE VALIDACAO); WS-QT-FIXOS/WS-QT-SEGM SAO O
028400*       TAMANHO REAL DAS DUAS TABELAS DE TRABALHO; OS DEMAIS
028500*       WS-IX-... SAO OS INDICES/SUBSCRITOS USADOS NOS PERFORM
028600*       VARYING DE CADA FASE DO PROCESSAMENTO
028700*       NENHUM DESTES INDICES PRECISA SER SALVO ENTRE
028800*       EXECUCOES - TODOS SAO REINICIALIZADOS A CADA PERFORM
028900*       VARYING NOVO
029000     05  WS-FS-FIX           PIC X(2).
029100         88  WS-FS-FIX-OK             VALUE '00'.
029200*               '00' - LEITURA/ABERTURA SEM ERRO
029300         88  WS-FS-FIX-EOF             VALUE '10'.
029400*               '10' - FIM DE ARQUIVO DO FIXDIA
029500     05  WS-FS-REL           PIC X(2).
029600         88  WS-FS-REL-OK              VALUE '00'.
029700*               '00' - ABERTURA/GRAVACAO SEM ERRO
029800     05  WS-CTLIDO           PIC S9(5)     COMP  VALUE ZERO.
029900*           TOTAL DE REGISTROS LIDOS DO FIXDIA (INDEPENDENTE DE
030000*           TEREM PASSADO NA VALIDACAO DO 110)
030100     05  WS-QT-FIXOS         PIC S9(5)     COMP  VALUE ZERO.
030200*           QUANTIDADE DE FIXOS VALIDOS NA TABELA WS-TB-FIXO
030300     05  WS-QT-SEGM          PIC S9(5)     COMP  VALUE ZERO.
030400*           QUANTIDADE DE SEGMENTOS NA TABELA WS-TB-SEGM
030500     05  WS-IX-FIXO          PIC S9(5)     COMP  VALUE ZERO.
030600*           SUBSCRITO CORRENTE DA TABELA DE FIXOS (VARIAS FASES)
030700     05  WS-IX-ANT           PIC S9(5)     COMP  VALUE ZERO.
030800*           SUBSCRITO DO FIXO ANTERIOR AO CORRENTE (VER 210/220)
030900     05  WS-IX-SEGM          PIC S9(5)     COMP  VALUE ZERO.
031000*           SUBSCRITO CORRENTE DA TABELA DE SEGMENTOS
031100     05  WS-IX-INS           PIC S9(5)     COMP  VALUE ZERO.
031200*           SUBSCRITO DE INSERCAO NA CARGA ORDENADA (VER 120)
031300     05  WS-IX-MELHOR        PIC S9(5)     COMP  VALUE ZERO.
031400*           SUBSCRITO DO MELHOR CANDIDATO NA BUSCA DO 410/415
031500     05  WS-DTSYS            PIC 9(6).
031600*           DATA DO SISTEMA (AAMMDD) LIDA VIA ACCEPT FROM DATE
031700     05  WS-HRSYS            PIC 9(8).
031800*           HORA DO SISTEMA (HHMMSSCC) LIDA VIA ACCEPT FROM TIME
031900     05  WS-DTEDI            PIC X(10).
032000*           DATA DE INICIO JA EDITADA DD/MM/AA (VER 010-INICIAR)
032100     05  WS-HREDI            PIC X(8).
032200*           HORA DE INICIO JA EDITADA HH:MM:SS (VER 010-INICIAR)
032300     05  WS-PAG-CAB          PIC 9(3)      COMP  VALUE ZERO.
032400*           NUMERO DA PAGINA CORRENTE DO RELDIA (VER 510)
032500     05  WS-MSG              PIC X(45)     VALUE SPACES.
032600*           TEXTO DA MENSAGEM DE ERRO, MONTADO ANTES DO GO TO
032700     05  WS-FS-MSG           PIC X(2)      VALUE SPACES.
032800*           FILE STATUS DO ERRO, QUANDO APLICAVEL (999-ERRO)
032900
033000*-----> CONTROLE DE PAGINACAO DO RELDIA - ITENS 77 PROPRIOS
033100*-----> DESTE PROGRAMA (VER TOP-OF-FORM EM SPECIAL-NAMES E OS
033200*-----> PARAGRAFOS 510, 532 E 542)
033300 77  WS-LIN-PAG              PIC S9(3)     COMP  VALUE ZERO.
033400 77  WS-MAX-LIN-PAG          PIC S9(3)     COMP  VALUE 55.
033500
033600*-----> AREA DE TRABALHO DO CALCULO DE DISTANCIA (HAVERSINE)
033700 01  WS-AREA-DERIVACAO.
033800*       CAMPOS INTERMEDIARIOS DO CALCULO DE DISTANCIA PELO
033900*       HAVERSINE (VER PARAGRAFO 210) - TODOS EM RADIANOS OU EM
034000*       VALORES ADIMENSIONAIS DA FORMULA, RECALCULADOS A CADA
034100*       PAR DE FIXOS CONSECUTIVOS
034200     05  WS-DLAT             PIC S9(3)V9(9) COMP.
034300*           WS-DLAT/WS-DLON: DIFERENCA DE LATITUDE E DE
034400*           LONGITUDE ENTRE OS DOIS FIXOS, JA EM RADIANOS
034500     05  WS-DLON             PIC S9(3)V9(9) COMP.
034600     05  WS-LAT1-RAD         PIC S9(3)V9(9) COMP.
034700*           WS-LAT1-RAD/WS-LAT2-RAD: LATITUDE DE CADA FIXO
034800*           CONVERTIDA DE GRAUS PARA RADIANOS
034900     05  WS-LAT2-RAD         PIC S9(3)V9(9) COMP.
035000     05  WS-SENO-DLAT2       PIC S9(3)V9(9) COMP.
035100     05  WS-SENO-DLON2       PIC S9(3)V9(9) COMP.
035200*           SENOS/COSSENOS INTERMEDIARIOS DA FORMULA DE
035300*           HAVERSINE, OBTIDOS VIA CALL AO CGMAT01
035400     05  WS-COS-LAT1         PIC S9(3)V9(9) COMP.
035500     05  WS-COS-LAT2         PIC S9(3)V9(9) COMP.
035600     05  WS-VALOR-A          PIC S9(3)V9(9) COMP.
035700     05  WS-VALOR-1-MENOS-A  PIC S9(3)V9(9) COMP.
035800*           WS-VALOR-A/WS-VALOR-1-MENOS-A/WS-RAIZ-A/WS-RAIZ-
035900*           1-MENOS-A/WS-VALOR-C SAO OS TERMOS SUCESSIVOS DA
036000*           FORMULA ATE CHEGAR NO ANGULO CENTRAL (WS-VALOR-C)
036100     05  WS-RAIZ-A           PIC S9(3)V9(9) COMP.
036200     05  WS-RAIZ-1-MENOS-A   PIC S9(3)V9(9) COMP.
036300     05  WS-VALOR-C          PIC S9(3)V9(9) COMP.
036400     05  WS-DIST-M-CALC      PIC S9(7)V99   COMP.
036500*           DISTANCIA FINAL EM METROS, JA MULTIPLICADA PELO
036600*           RAIO DA TERRA - COPIADA PARA WS-FX-DIST-M NO 210
036700
036800 01  WS-CONST-CONVERSAO.
036900*       WS-GRAUS-P-RAD CONVERTE GRAUS DECIMAIS EM RADIANOS
037000*       (PI / 180); WS-RAIO-TERRA-M E O RAIO MEDIO DA TERRA EM
037100*       METROS, USADO NO PARAGRAFO 210 PARA CONVERTER O ANGULO
037200*       CENTRAL EM DISTANCIA
037300     05  WS-GRAUS-P-RAD      PIC S9(1)V9(9) COMP
037400                              VALUE 0.017453293.
037500     05  WS-RAIO-TERRA-M     PIC S9(7)      COMP
037600                              VALUE 6371000.
037700
037800*-----> AREA DE RETENCAO PARA A INSERCAO ORDENADA (PARAG. 120)
037900 01  WS-FX-HOLD.
038000*       COPIA DE TRABALHO DE UM FIXO RECEM-LIDO, MONTADA PELO
038100*       PARAGRAFO 120 ANTES DE ACHAR A POSICAO CERTA NA TABELA
038200*       ORDENADA - MESMOS CAMPOS DE WS-TB-FIXO (LIVRO CGTRK01),
038300*       SO QUE FORA DA TABELA, PARA NAO GRAVAR DIRETO NUM
038400*       ELEMENTO AINDA NAO POSICIONADO
038500*       (VER PARAGRAFO 120-INSERIR-ORDENADO PARA A LOGICA
038600*       COMPLETA DE MONTAGEM E GRAVACAO DESTA AREA)
038700     05  WS-FX-HOLD-HORA-TXT     PIC X(19).
038800     05  WS-FX-HOLD-ANO          PIC 9(4).
038900     05  WS-FX-HOLD-MES          PIC 9(2).
039000     05  WS-FX-HOLD-DIA          PIC 9(2).
039100     05  WS-FX-HOLD-HH           PIC 9(2).
039200     05  WS-FX-HOLD-MI           PIC 9(2).
039300     05  WS-FX-HOLD-SS           PIC 9(2).
039400     05  WS-FX-HOLD-SEG-DIA      PIC S9(5)     COMP.
039500     05  WS-FX-HOLD-CHAVE-ORD    PIC 9(14)     COMP.
039600     05  WS-FX-HOLD-LATITUDE     PIC S999.999999
039700                                 SIGN IS LEADING SEPARATE.
039800     05  WS-FX-HOLD-LONGITUDE    PIC S999.999999
039900                                 SIGN IS LEADING SEPARATE.
040000     05  WS-FX-HOLD-DIST-M       PIC S9(7)V99  COMP.
040100     05  WS-FX-HOLD-TIME-DIFF    PIC S9(7)     COMP.
040200     05  WS-FX-HOLD-SPEED-KMH    PIC S9(4)V999 COMP.
040300     05  WS-FX-HOLD-STATUS       PIC X(4).
040400     05  WS-FX-HOLD-GROUP-ID     PIC S9(5)     COMP.
040500     05  FILLER                  PIC X(5).
040600
040700*-----> AREA DE TRABALHO DA LOCALIZACAO DO PONTO DE PARADA
040800 01  WS-AREA-BUSCA-PARADA.
040900*       WS-MID-SEG-DIA E O INSTANTE (SEGUNDOS NO DIA) DO MEIO
041000*       DO SEGMENTO DE PARADA; WS-MENOR-DIF/WS-DIF-ATUAL SAO O
041100*       MELHOR RESULTADO ATE AGORA E A DIFERENCA DO CANDIDATO
041200*       CORRENTE, NA BUSCA DO PARAGRAFO 410/415
041300*       ESTA AREA E REUTILIZADA A CADA SEGMENTO DE PARADA -
041400*       NAO PRECISA SER ZERADA ENTRE UM SEGMENTO E OUTRO
041500     05  WS-MID-SEG-DIA          PIC S9(6)     COMP.
041600     05  WS-MENOR-DIF            PIC S9(6)     COMP.
041700     05  WS-DIF-ATUAL            PIC S9(6)     COMP.
041800
041900*-----> LINHA GENERICA DE IMPRESSAO DO RELDIA (132 COLUNAS)
042000*-----> AS SETE REDEFINES A SEGUIR SAO OS LAYOUTS REAIS DE CADA
042100*-----> TIPO DE LINHA DO RELDIA - SO UM DELES E MOVIDO POR VEZ
042200*-----> ANTES DE CADA WRITE (VER OS PARAGRAFOS 510 A 542)
042300 01  WS-LINHA-RELATORIO         PIC X(132).
042400
042500*-----> CABECALHO DE PAGINA
042600 01  WS-LINHA-CAB1 REDEFINES WS-LINHA-RELATORIO.
042700*       LINHA 1 DE CADA PAGINA DO RELDIA - DATA DE PROCESSA-
042800*       MENTO, TITULO FIXO DO RELATORIO E NUMERO DE PAGINA
042900     05  FILLER              PIC X(1)   VALUE SPACES.
043000     05  WS-CAB-DATA         PIC X(10).
043100     05  FILLER              PIC X(4)   VALUE SPACES.
043200     05  FILLER              PIC X(45)  VALUE
043300         'RELATORIO DIARIO DE ACOMPANHAMENTO DE CAMPO'.
043400     05  FILLER              PIC X(9)   VALUE SPACES.
043500     05  FILLER              PIC X(5)   VALUE 'PAG. '.
043600     05  WS-CAB-PAGINA       PIC ZZ9.
043700     05  FILLER              PIC X(55)  VALUE SPACES.
043800
043900*-----> LINHA DE TITULO DE BLOCO / MENSAGEM LIVRE
044000 01  WS-LINHA-TITULO REDEFINES WS-LINHA-RELATORIO.
044100*       USADA PARA OS TITULOS DOS TRES BLOCOS DO RELATORIO E
044200*       PARA A MENSAGEM DE DADOS INSUFICIENTES (VER 520)
044300     05  FILLER              PIC X(1)   VALUE SPACES.
044400     05  WS-TITULO-TXTO      PIC X(70).
044500     05  FILLER              PIC X(61)  VALUE SPACES.
044600
044700*-----> BLOCO 1 - LINHA A DOS TOTAIS DO DIA (TEMPO/DISTANCIA)
044800 01  WS-LINHA-KPI1 REDEFINES WS-LINHA-RELATORIO.
044900*       TEMPO TOTAL TRABALHADO (MINUTOS) E DISTANCIA TOTAL
045000*       PERCORRIDA (KM) NO DIA
045100     05  FILLER              PIC X(1)   VALUE SPACES.
045200     05  FILLER              PIC X(10)  VALUE 'WORK TIME '.
045300     05  WS-KPI-TEMPO-TRAB   PIC ZZZZ9.
045400*           MINUTOS TOTAIS TRABALHADOS NO DIA (WS-TOT-TEMPO-MIN)
045500     05  FILLER              PIC X(5)   VALUE ' MIN '.
045600     05  FILLER              PIC X(9)   VALUE 'DISTANCE '.
045700     05  WS-KPI-DISTANCIA    PIC ZZZZ9.9.
045800*           QUILOMETROS TOTAIS PERCORRIDOS NO DIA (WS-TOT-DIST-KM)
045900     05  FILLER              PIC X(4)   VALUE ' KM '.
046000     05  FILLER              PIC X(91)  VALUE SPACES.
046100
046200*-----> BLOCO 1 - LINHA B DOS TOTAIS DO DIA (PARADA/DESLOC.)
046300 01  WS-LINHA-KPI2 REDEFINES WS-LINHA-RELATORIO.
046400*       MINUTOS TOTAIS EM PARADA E EM DESLOCAMENTO NO DIA - SO
046500*       E IMPRESSA QUANDO HA PELO MENOS UM SEGMENTO MANTIDO
046600     05  FILLER              PIC X(1)   VALUE SPACES.
046700     05  FILLER              PIC X(10)  VALUE 'STAY TIME '.
046800     05  WS-KPI-TEMPO-PARADA PIC ZZZZ9.
046900*           MINUTOS TOTAIS EM PARADA (WS-TOT-PARADA-MIN)
047000     05  FILLER              PIC X(5)   VALUE ' MIN '.
047100     05  FILLER              PIC X(10)  VALUE 'MOVE TIME '.
047200     05  WS-KPI-TEMPO-MOVTO  PIC ZZZZ9.
047300*           MINUTOS TOTAIS EM DESLOCAMENTO (WS-TOT-MOVTO-MIN)
047400     05  FILLER              PIC X(5)   VALUE ' MIN '.
047500     05  FILLER              PIC X(91)  VALUE SPACES.
047600
047700*-----> BLOCO 2 - LINHA DA TIMELINE (DETALHE DO SEGMENTO)
047800 01  WS-LINHA-DETALHE REDEFINES WS-LINHA-RELATORIO.
047900*       UMA LINHA POR SEGMENTO MANTIDO NA LINHA DO TEMPO:
048000*       IDENTIFICADOR, STATUS, HORA DE INICIO/FIM E DURACAO
048100*       SEGMENTOS DESCARTADOS PELO FILTRO DE RUIDO NAO GERAM
048200*       LINHA AQUI (VER A CONDICAO NO PARAGRAFO 532)
048300     05  FILLER              PIC X(1)   VALUE SPACES.
048400     05  WS-DET-GROUP-ID     PIC ZZZZ9.
048500*           NUMERO SEQUENCIAL DO SEGMENTO (WS-SG-GROUP-ID)
048600     05  FILLER              PIC X(2)   VALUE SPACES.
048700     05  WS-DET-STATUS       PIC X(4).
048800*           'STAY' OU 'MOVE' (WS-SG-STATUS)
048900     05  FILLER              PIC X(3)   VALUE SPACES.
049000     05  WS-DET-INICIO       PIC X(19).
049100*           DATA/HORA DE INICIO DO SEGMENTO (WS-SG-INICIO-TXT)
049200     05  FILLER              PIC X(3)   VALUE SPACES.
049300     05  WS-DET-FIM          PIC X(19).
049400*           DATA/HORA DE TERMINO DO SEGMENTO (WS-SG-FIM-TXT)
049500     05  FILLER              PIC X(3)   VALUE SPACES.
049600     05  WS-DET-DURACAO      PIC ZZZZ9.99.
049700*           DURACAO DO SEGMENTO EM MINUTOS (WS-SG-DUR-MIN)
049800     05  FILLER              PIC X(3)   VALUE SPACES.
049900     05  FILLER              PIC X(3)   VALUE 'MIN'.
050000     05  FILLER              PIC X(59)  VALUE SPACES.
050100
050200*-----> BLOCO 3 - LINHA DOS LOCAIS DE PARADA (TRABALHO)
050300 01  WS-LINHA-LOCAL REDEFINES WS-LINHA-RELATORIO.
050400*       UMA LINHA POR PARADA MANTIDA: HORA DE INICIO (SO HH:MM),
050500*       DURACAO EM MINUTOS E A LATITUDE/LONGITUDE DO PONTO
050600*       REPRESENTATIVO ACHADO NO PARAGRAFO 410
050700     05  FILLER              PIC X(1)   VALUE SPACES.
050800     05  WS-LOC-INICIO-HM    PIC X(5).
050900*           HORA:MINUTO DE INICIO DA PARADA (SEM SEGUNDOS)
051000     05  FILLER              PIC X(3)   VALUE SPACES.
051100     05  WS-LOC-DURACAO      PIC ZZZZ9.
051200*           DURACAO DA PARADA EM MINUTOS (WS-SG-DUR-MIN)
051300     05  FILLER              PIC X(1)   VALUE SPACES.
051400     05  FILLER              PIC X(4)   VALUE 'MIN '.
051500     05  FILLER              PIC X(3)   VALUE SPACES.
051600     05  WS-LOC-LATITUDE     PIC -999.999999.
051700*           LATITUDE DO PONTO REPRESENTATIVO ACHADO PELO 410
051800     05  FILLER              PIC X(3)   VALUE SPACES.
051900     05  WS-LOC-LONGITUDE    PIC -999.999999.
052000*           LONGITUDE DO PONTO REPRESENTATIVO ACHADO PELO 410
052100     05  FILLER              PIC X(85)  VALUE SPACES.
052200
052300 01  WS-HIFEN                PIC X(132) VALUE ALL '-'.
052400
052500*-----------------------------------------------------------
052600* WS-HIFEN E USADO PELO PARAGRAFO 510 PARA IMPRIMIR A LINHA
052700* TRACEJADA LOGO ABAIXO DO CABECALHO DE CADA PAGINA DO RELDIA
052800*-----------------------------------------------------------
052900*-----------------------------------------------------------
053000* SOBRE OS FILLERS DAS SETE REDEFINES DE WS-LINHA-RELATORIO: OS
053100* TAMANHOS FORAM CALCULADOS PARA FECHAR EXATAMENTE 132 COLUNAS
053200* (PADRAO DE LISTAGEM DA IMPRESSORA DO CPD) - QUALQUER CAMPO
053300* NOVO ACRESCENTADO A UM BLOCO PRECISA REDUZIR O FILLER FINAL
053400* DA MESMA REDEFINES NA MESMA QUANTIDADE DE POSICOES.
053500*-----------------------------------------------------------
053600 01  FILLER                 PIC X(35)       VALUE
053700     '****** FIM DA WORKING-STORAGE *****'.
053800
053900 PROCEDURE DIVISION.
054000*===================*
054100*-----------------------------------------------------------
054200*    PROCESSO PRINCIPAL DO PROGRAMA
054300*-----------------------------------------------------------
054400 000-CGPRG012.
054500*       PARAGRAFO MESTRE - COMANDA AS CINCO FASES DO
054600*       PROCESSAMENTO NA ORDEM: CARGA DO FIXDIA (JA ORDENADO),
054700*       DERIVACAO DE DISTANCIA/TEMPO/VELOCIDADE, SEGMENTACAO
054800*       COM FILTRO DE RUIDO, LOCALIZACAO DOS PONTOS DE PARADA
054900*       E, POR FIM, A EMISSAO DO RELDIA
055000
055100     PERFORM 010-INICIAR
055200
055300     PERFORM 130-CARREGAR-FIXO THRU 130-EXIT
055400         UNTIL WS-FS-FIX-EOF
055500
055600     PERFORM 200-MOTOR-DERIVACAO THRU 200-EXIT
055700
055800     PERFORM 300-SEGMENTACAO-E-TOTAIS THRU 300-EXIT
055900
056000     PERFORM 400-LOCALIZAR-PARADAS THRU 400-EXIT
056100
056200     PERFORM 500-EMITIR-RELATORIO THRU 500-EXIT
056300
056400     PERFORM 090-TERMINAR
056500
056600     STOP RUN
056700     .
056800*-----------------------------------------------------------
056900*    ABERTURA DE ARQUIVOS E CARGA DO PRIMEIRO REGISTRO
057000*-----------------------------------------------------------
057100 010-INICIAR.
057200*       ABRE O FIXDIA, MONTA A DATA/HORA DE INICIO NO FORMATO
057300*       EDITADO (WS-DTEDI/WS-HREDI, USADOS DEPOIS NO CABECALHO
057400*       DO RELDIA) E FAZ A PRIMEIRA LEITURA - SE O ARQUIVO JA
057500*       VEM VAZIO, O PROGRAMA TERMINA AQUI MESMO, SEM ERRO
057600
057700     DISPLAY '*********************************************'
057800     DISPLAY '* CGPRG012 - ACOMPANHAMENTO DIARIO DE CAMPO  *'
057900     DISPLAY '*********************************************'
058000
058100     ACCEPT WS-DTSYS FROM DATE
058200     ACCEPT WS-HRSYS FROM TIME
058300*       MONTA A DATA/HORA DE INICIO NO FORMATO EDITADO
058400*       DD/MM/AA E HH:MM:SS, PARA O DISPLAY DE CONSOLE E PARA
058500*       O CABECALHO DO RELDIA (WS-CAB-DATA, PARAGRAFO 510)
058600     STRING WS-DTSYS(5:2) '/' WS-DTSYS(3:2) '/' WS-DTSYS(1:2)
058700         DELIMITED BY SIZE INTO WS-DTEDI
058800     STRING WS-HRSYS(1:2) ':' WS-HRSYS(3:2) ':' WS-HRSYS(5:2)
058900         DELIMITED BY SIZE INTO WS-HREDI
059000     DISPLAY 'INICIO DO PROCESSAMENTO....: ' WS-DTEDI
059100             ' ' WS-HREDI
059200
059300*       SE O FIXDIA NAO ABRIR (ARQUIVO INEXISTENTE, ETC.), O
059400*       PROCESSAMENTO E INTERROMPIDO PELO 999-ERRO
059500     OPEN INPUT FIXDIA
059600     IF NOT WS-FS-FIX-OK
059700        MOVE 'ERRO NA ABERTURA DO ARQUIVO FIXDIA' TO WS-MSG
059800        MOVE WS-FS-FIX TO WS-FS-MSG
059900        GO TO 999-ERRO
060000     END-IF
060100
060200     PERFORM 105-LER-FIXO THRU 105-EXIT
060300
060400     IF WS-FS-FIX-EOF
060500        DISPLAY 'ARQUIVO FIXDIA VAZIO - NADA A PROCESSAR'
060600        PERFORM 090-TERMINAR
060700        STOP RUN
060800     END-IF
060900     .
061000*-----------------------------------------------------------
061100*    LEITURA DE UM REGISTRO DO ARQUIVO FIXDIA
061200*-----------------------------------------------------------
061300 105-LER-FIXO.
061400*       LEITURA UNICA DO FIXDIA, REUTILIZADA PELO 010-INICIAR
061500*       (PRIMEIRA LEITURA) E PELO 130-CARREGAR-FIXO (DEMAIS)
061600*       O READ USA INTO PARA JA DEIXAR O REGISTRO NA AREA DE
061700*       TRABALHO WS-REG-ENTRADA, EVITANDO UM MOVE SEPARADO
061800
061900     READ FIXDIA INTO WS-REG-ENTRADA
062000
062100     IF WS-FS-FIX-OK
062200        ADD 1 TO WS-CTLIDO
062300     ELSE
062400        IF NOT WS-FS-FIX-EOF
062500           MOVE 'ERRO NA LEITURA DO ARQUIVO FIXDIA' TO WS-MSG
062600           MOVE WS-FS-FIX TO WS-FS-MSG
062700           GO TO 999-ERRO
062800        END-IF
062900     END-IF
063000     .
063100*       RETORNA PARA O 010-INICIAR (1a LEITURA) OU PARA O
063200*       130-CARREGAR-FIXO (DEMAIS LEITURAS)
063300 105-EXIT.
063400     EXIT.
063500*-----------------------------------------------------------
063600*    VALIDA, INSERE ORDENADO E BUSCA O PROXIMO REGISTRO
063700*-----------------------------------------------------------
063800 130-CARREGAR-FIXO.
063900*       UM CICLO POR FIXO LIDO: VALIDA AS COLUNAS, INSERE NA
064000*       TABELA JA NA POSICAO ORDENADA E BUSCA O PROXIMO
064100*       REGISTRO - REPETIDO ATE O FIM DO FIXDIA (VER 000-
064200*       CGPRG012)
064300
064400     PERFORM 110-VALIDAR-CAMPOS THRU 110-EXIT
064500     PERFORM 120-INSERIR-ORDENADO THRU 120-EXIT
064600     PERFORM 105-LER-FIXO THRU 105-EXIT
064700     .
064800*       RETORNA PARA O 000-CGPRG012, QUE REPETE ESTE
064900*       PARAGRAFO ATE O FIM DO FIXDIA
065000*       (O ULTIMO CICLO E O QUE LE O EOF, DEIXANDO O LOOP
065100*       PRINCIPAL SAIR)
065200 130-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------
065500*    VALIDACAO DAS COLUNAS OBRIGATORIAS DO REGISTRO
065600*-----------------------------------------------------------
065700 110-VALIDAR-CAMPOS.
065800*       AS TRES COLUNAS OBRIGATORIAS DO REGISTRO DE ENTRADA SAO
065900*       HORA, LATITUDE E LONGITUDE - SEM ELAS NAO HA COMO
066000*       CALCULAR DISTANCIA NEM ORDENAR O FIXO NA TABELA, ENTAO
066100*       O PROGRAMA INTERROMPE O PROCESSAMENTO DO DIA INTEIRO
066200*       ESTA VALIDACAO E DELIBERADAMENTE SIMPLES (SO CHECA
066300*       PRESENCA, NAO FORMATO) - O LAYOUT DE COLUNA FIXA DO
066400*       COLETOR GPS JA GARANTE O FORMATO CERTO QUANDO O CAMPO
066500*       NAO ESTA EM BRANCO
066600
066700     IF WS-ENT-HORA-TXT  = SPACES
066800        OR WS-ENT-LATITUDE  = SPACES
066900        OR WS-ENT-LONGITUDE = SPACES
067000        MOVE 'REQUIRED COLUMNS (TIME, LAT, LON) MISSING'
067100                                       TO WS-MSG
067200        MOVE SPACES                   TO WS-FS-MSG
067300        GO TO 999-ERRO
067400     END-IF
067500     .
067600*       RETORNA PARA O 130-CARREGAR-FIXO
067700 110-EXIT.
067800     EXIT.
067900*-----------------------------------------------------------
068000*    CARGA COM INSERCAO ORDENADA NA TABELA WS-TB-FIXO
068100*    (MANTEM A TABELA SEMPRE EM ORDEM CRESCENTE DE DATA/HORA)
068200*-----------------------------------------------------------
068300 120-INSERIR-ORDENADO.
068400
068500*       O LIMITE VEM DO ITEM 77 WS-TB-MAX-OCCURS (LIVRO
068600*       CGTRK01), O MESMO OCCURS DAS DUAS TABELAS DE TRABALHO
068700     IF WS-QT-FIXOS NOT < WS-TB-MAX-OCCURS
068800        MOVE 'LIMITE DE 5000 FIXOS NO DIA EXCEDIDO' TO WS-MSG
068900        MOVE SPACES TO WS-FS-MSG
069000        GO TO 999-ERRO
069100     END-IF
069200
069300     ADD 1 TO WS-QT-FIXOS
069400
069500*       COPIA CAMPO A CAMPO DO REGISTRO DE ENTRADA PARA A AREA
069600*       DE RETENCAO (WS-FX-HOLD) - OS CAMPOS DERIVADOS (DIST-M,
069700*       TIME-DIFF, SPEED-KMH, STATUS, GROUP-ID) SO SAO
069800*       CALCULADOS DEPOIS, NAS FASES 200 E 300
069900     MOVE WS-ENT-HORA-TXT      TO WS-FX-HOLD-HORA-TXT
070000     MOVE WS-ENT-ANO           TO WS-FX-HOLD-ANO
070100     MOVE WS-ENT-MES           TO WS-FX-HOLD-MES
070200     MOVE WS-ENT-DIA           TO WS-FX-HOLD-DIA
070300     MOVE WS-ENT-HH            TO WS-FX-HOLD-HH
070400     MOVE WS-ENT-MI            TO WS-FX-HOLD-MI
070500     MOVE WS-ENT-SS            TO WS-FX-HOLD-SS
070600     MOVE WS-ENT-LATITUDE      TO WS-FX-HOLD-LATITUDE
070700     MOVE WS-ENT-LONGITUDE     TO WS-FX-HOLD-LONGITUDE
070800     MOVE ZERO                 TO WS-FX-HOLD-DIST-M
070900     MOVE ZERO                 TO WS-FX-HOLD-TIME-DIFF
071000     MOVE ZERO                 TO WS-FX-HOLD-SPEED-KMH
071100     MOVE SPACES               TO WS-FX-HOLD-STATUS
071200     MOVE ZERO                 TO WS-FX-HOLD-GROUP-ID
071300
071400*       TRANSFORMA HH:MI:SS EM SEGUNDOS DECORRIDOS DESDE
071500*       00:00:00 - USADO PELO CALCULO DE VELOCIDADE (220) E
071600*       PELA BUSCA DO PONTO DE PARADA (410/415)
071700     COMPUTE WS-FX-HOLD-SEG-DIA =
071800        (WS-ENT-HH * 3600) + (WS-ENT-MI * 60) + WS-ENT-SS
071900
072000*       CHAVE NUMERICA UNICA ANO/MES/DIA/HORA/MIN/SEG, USADA
072100*       PELA INSERCAO ORDENADA (VER O PERFORM VARYING DO 125-
072200*       DESLOCAR-POSICAO, LOGO ABAIXO) - EVITA COMPARAR CAMPO A
072300*       CAMPO A CADA POSICAO DA TABELA
072400*       A CHAVE FOI ACRESCENTADA NA V05 (VER HISTORICO) - ANTES
072500*       DELA, A COMPARACAO ERA FEITA CAMPO A CAMPO (ANO, MES,
072600*       DIA, HORA, MINUTO, SEGUNDO), MAIS LENTA E MAIS SUJEITA
072700*       A ERRO DE PROGRAMACAO
072800     COMPUTE WS-FX-HOLD-CHAVE-ORD =
072900          (WS-ENT-ANO * 10000000000)
073000        + (WS-ENT-MES * 100000000)
073100        + (WS-ENT-DIA * 1000000)
073200        + (WS-ENT-HH  * 10000)
073300        + (WS-ENT-MI  * 100)
073400        +  WS-ENT-SS
073500
073600*       PARTE DO FIM DA TABELA (ULTIMA POSICAO OCUPADA) E VAI
073700*       DESLOCANDO PARA TRAS ATE ACHAR O PONTO DE INSERCAO
073800     MOVE WS-QT-FIXOS TO WS-IX-INS
073900
074000     PERFORM 125-DESLOCAR-POSICAO THRU 125-EXIT
074100        VARYING WS-IX-INS FROM WS-QT-FIXOS BY -1
074200        UNTIL WS-IX-INS = 1
074300           OR WS-FX-CHAVE-ORD(WS-IX-INS - 1)
074400                  NOT > WS-FX-HOLD-CHAVE-ORD
074500
074600*       GRAVA O FIXO RETIDO NA POSICAO WS-IX-INS, JA ABERTA
074700*       PELO PERFORM VARYING ACIMA
074800     MOVE WS-FX-HOLD-HORA-TXT   TO WS-FX-HORA-TXT(WS-IX-INS)
074900     MOVE WS-FX-HOLD-ANO        TO WS-FX-ANO(WS-IX-INS)
075000     MOVE WS-FX-HOLD-MES        TO WS-FX-MES(WS-IX-INS)
075100     MOVE WS-FX-HOLD-DIA        TO WS-FX-DIA(WS-IX-INS)
075200     MOVE WS-FX-HOLD-HH         TO WS-FX-HH(WS-IX-INS)
075300     MOVE WS-FX-HOLD-MI         TO WS-FX-MI(WS-IX-INS)
075400     MOVE WS-FX-HOLD-SS         TO WS-FX-SS(WS-IX-INS)
075500     MOVE WS-FX-HOLD-SEG-DIA    TO WS-FX-SEG-DIA(WS-IX-INS)
075600     MOVE WS-FX-HOLD-CHAVE-ORD  TO WS-FX-CHAVE-ORD(WS-IX-INS)
075700     MOVE WS-FX-HOLD-LATITUDE   TO WS-FX-LATITUDE(WS-IX-INS)
075800     MOVE WS-FX-HOLD-LONGITUDE  TO WS-FX-LONGITUDE(WS-IX-INS)
075900     MOVE WS-FX-HOLD-DIST-M     TO WS-FX-DIST-M(WS-IX-INS)
076000     MOVE WS-FX-HOLD-TIME-DIFF  TO WS-FX-TIME-DIFF(WS-IX-INS)
076100     MOVE WS-FX-HOLD-SPEED-KMH  TO WS-FX-SPEED-KMH(WS-IX-INS)
076200     MOVE WS-FX-HOLD-STATUS     TO WS-FX-STATUS(WS-IX-INS)
076300     MOVE WS-FX-HOLD-GROUP-ID   TO WS-FX-GROUP-ID(WS-IX-INS)
076400     .
076500*       RETORNA PARA O 130-CARREGAR-FIXO
076600 120-EXIT.
076700     EXIT.
076800*-----------------------------------------------------------
076900*    DESLOCA UMA POSICAO DA TABELA PARA ABRIR ESPACO A UMA
077000*    NOVA INSERCAO ORDENADA
077100*-----------------------------------------------------------
077200 125-DESLOCAR-POSICAO.
077300*       ABRE A POSICAO WS-IX-INS EMPURRANDO O REGISTRO ANTERIOR
077400*       UMA CASA A FRENTE - CHAMADO PELO PERFORM VARYING DO
077500*       PARAGRAFO 120, DE TRAS PARA FRENTE, ATE ACHAR O PONTO
077600*       CERTO DE INSERCAO PELA CHAVE DE ORDENACAO (WS-FX-CHAVE-
077700*       ORD)
077800
077900*       MOVE DE GRUPO - COPIA O ELEMENTO INTEIRO DA TABELA DE
078000*       UMA SO VEZ, EM VEZ DE CAMPO A CAMPO
078100     MOVE WS-TB-FIXO(WS-IX-INS - 1) TO WS-TB-FIXO(WS-IX-INS)
078200     .
078300*       RETORNA PARA O PERFORM VARYING DO 120-INSERIR-
078400*       ORDENADO
078500 125-EXIT.
078600     EXIT.
078700*-----------------------------------------------------------
078800*    MOTOR DE DERIVACAO POR FIXO (DISTANCIA/TEMPO/VELOCIDADE)
078900*-----------------------------------------------------------
079000 200-MOTOR-DERIVACAO.
079100*       CALCULA DISTANCIA, TEMPO E VELOCIDADE ENTRE CADA PAR DE
079200*       FIXOS CONSECUTIVOS DA TABELA JA ORDENADA - O PRIMEIRO
079300*       FIXO DO DIA NAO TEM ANTECESSOR, ENTAO FICA FIXADO COMO
079400*       STAY (NAO HA COMO SABER SE A EQUIPE JA ESTAVA PARADA
079500*       ANTES DO PRIMEIRO REGISTRO)
079600*       O PERFORM 210 THRU 230 A SEGUIR TRATA OS DEMAIS FIXOS,
079700*       DO SEGUNDO EM DIANTE, SEMPRE EM RELACAO AO ANTECESSOR
079800*       IMEDIATO NA TABELA JA ORDENADA
079900
080000*       SEM FIXO NENHUM NO DIA, NAO HA O QUE DERIVAR
080100     IF WS-QT-FIXOS = 0
080200        GO TO 200-EXIT
080300     END-IF
080400
080500*       O PRIMEIRO FIXO DO DIA NAO TEM ANTECESSOR PARA
080600*       CALCULAR VELOCIDADE - FICA FIXADO COMO STAY POR
080700*       CONVENCAO (VER TAMBEM O OBJETIVO NO CABECALHO)
080800*       ESTA CONVENCAO E DA V01 DO PROGRAMA E NUNCA FOI
080900*       QUESTIONADA PELA FISCALIZACAO DE CAMPO NAS REVISOES
081000*       POSTERIORES
081100     MOVE 'STAY' TO WS-FX-STATUS(1)
081200
081300*       COM UM UNICO FIXO NO DIA NAO HA PAR CONSECUTIVO PARA
081400*       CALCULAR DISTANCIA/TEMPO/VELOCIDADE
081500     IF WS-QT-FIXOS = 1
081600        GO TO 200-EXIT
081700     END-IF
081800
081900     PERFORM 210-CALC-DISTANCIA THRU 230-EXIT
082000        VARYING WS-IX-FIXO FROM 2 BY 1
082100        UNTIL WS-IX-FIXO > WS-QT-FIXOS
082200     .
082300*       RETORNA PARA O 000-CGPRG012
082400 200-EXIT.
082500     EXIT.
082600*-----------------------------------------------------------
082700*    DISTANCIA GEOGRAFICA ENTRE O FIXO ANTERIOR E O ATUAL
082800*    FORMULA DO HAVERSINE - RAIO DA TERRA = 6.371.000 METROS
082900*-----------------------------------------------------------
083000 210-CALC-DISTANCIA.
083100*       CADA CALL A CGMAT01 SO CALCULA UMA FUNCAO POR VEZ -
083200*       ESTE PARAGRAFO ENCADEIA VARIAS CALLS PARA MONTAR A
083300*       FORMULA DO HAVERSINE PASSO A PASSO (VER OBJETIVO NO
083400*       CABECALHO DO PROGRAMA). NAO TESTAMOS LINK-CM-OK APOS
083500*       CADA CALL POR SIMPLICIDADE - AS ENTRADAS SAO SEMPRE
083600*       VALIDAS (FUNCAO FIXA NO MOVE ANTERIOR A CADA CALL).
083700*       ESTA DECISAO FOI REVISTA E MANTIDA NA V06 (VER
083800*       HISTORICO) QUANDO O CGMAT01 GANHOU O PARAMETRO 77
083900*       LINK-COD-RETORNO SEPARADO - CONTINUA SEM TESTE POR
084000*       PARTE DESTE PROGRAMA, JA QUE A NATUREZA DA CHAMADA NAO
084100*       MUDOU
084200
084300     COMPUTE WS-IX-ANT = WS-IX-FIXO - 1
084400
084500*       CONVERTE AS DUAS LATITUDES PARA RADIANOS E CALCULA A
084600*       META-LATITUDE (DLAT) E A META-LONGITUDE (DLON), JA
084700*       DIVIDIDAS POR 2 CONFORME A FORMULA DO HAVERSINE
084800     COMPUTE WS-LAT1-RAD ROUNDED =
084900        WS-FX-LATITUDE(WS-IX-ANT) * WS-GRAUS-P-RAD
085000     COMPUTE WS-LAT2-RAD ROUNDED =
085100        WS-FX-LATITUDE(WS-IX-FIXO) * WS-GRAUS-P-RAD
085200     COMPUTE WS-DLAT ROUNDED =
085300        (WS-FX-LATITUDE(WS-IX-FIXO)
085400           - WS-FX-LATITUDE(WS-IX-ANT)) * WS-GRAUS-P-RAD / 2
085500     COMPUTE WS-DLON ROUNDED =
085600        (WS-FX-LONGITUDE(WS-IX-FIXO)
085700           - WS-FX-LONGITUDE(WS-IX-ANT)) * WS-GRAUS-P-RAD / 2
085800
085900*       SENO(DLAT) E SENO(DLON) - PRIMEIRO TERMO DO HAVERSINE
086000     MOVE WS-DLAT            TO LINK-CM-ENTRADA-1
086100     MOVE 'SENO'             TO LINK-CM-FUNCAO
086200     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
086300     MOVE LINK-CM-RESULTADO  TO WS-SENO-DLAT2
086400
086500     MOVE WS-DLON            TO LINK-CM-ENTRADA-1
086600     MOVE 'SENO'             TO LINK-CM-FUNCAO
086700     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
086800     MOVE LINK-CM-RESULTADO  TO WS-SENO-DLON2
086900
087000*       COSSENO DAS DUAS LATITUDES - SEGUNDO TERMO DO HAVERSINE
087100     MOVE WS-LAT1-RAD        TO LINK-CM-ENTRADA-1
087200     MOVE 'COSS'             TO LINK-CM-FUNCAO
087300     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
087400     MOVE LINK-CM-RESULTADO  TO WS-COS-LAT1
087500
087600     MOVE WS-LAT2-RAD        TO LINK-CM-ENTRADA-1
087700     MOVE 'COSS'             TO LINK-CM-FUNCAO
087800     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
087900     MOVE LINK-CM-RESULTADO  TO WS-COS-LAT2
088000
088100*       "A" DO HAVERSINE = SEN2(DLAT) + COS(LAT1)*COS(LAT2)*
088200*       SEN2(DLON) - VALOR SEMPRE ENTRE 0 E 1
088300     COMPUTE WS-VALOR-A ROUNDED =
088400        (WS-SENO-DLAT2 * WS-SENO-DLAT2)
088500        + (WS-COS-LAT1 * WS-COS-LAT2
088600             * WS-SENO-DLON2 * WS-SENO-DLON2)
088700
088800     COMPUTE WS-VALOR-1-MENOS-A ROUNDED = 1 - WS-VALOR-A
088900
089000*       RAIZ(A) E RAIZ(1-A), PARA MONTAR O ARGUMENTO DO ARCO-
089100*       TANGENTE ABAIXO (ATAN2 DO 1o QUADRANTE)
089200     MOVE WS-VALOR-A         TO LINK-CM-ENTRADA-1
089300     MOVE 'RAIZ'             TO LINK-CM-FUNCAO
089400     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
089500     MOVE LINK-CM-RESULTADO  TO WS-RAIZ-A
089600
089700     MOVE WS-VALOR-1-MENOS-A TO LINK-CM-ENTRADA-1
089800     MOVE 'RAIZ'             TO LINK-CM-FUNCAO
089900     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
090000     MOVE LINK-CM-RESULTADO  TO WS-RAIZ-1-MENOS-A
090100
090200*       C = 2 * ATAN2(RAIZ(A), RAIZ(1-A)) - ANGULO CENTRAL ENTRE
090300*       OS DOIS FIXOS, EM RADIANOS
090400     MOVE WS-RAIZ-A          TO LINK-CM-ENTRADA-1
090500     MOVE WS-RAIZ-1-MENOS-A  TO LINK-CM-ENTRADA-2
090600     MOVE 'ATAN'             TO LINK-CM-FUNCAO
090700     CALL 'CGMAT01' USING LINK-CGMAT01-PARM, LINK-COD-RETORNO      030022
090800     COMPUTE WS-VALOR-C ROUNDED = LINK-CM-RESULTADO * 2
090900
091000*       DISTANCIA = ANGULO CENTRAL * RAIO DA TERRA, EM METROS
091100*       O RESULTADO E SEMPRE POSITIVO (RAIO E ANGULO CENTRAL
091200*       NAO-NEGATIVOS) - NAO HA SINAL DE DISTANCIA NESTE
091300*       CALCULO
091400     COMPUTE WS-DIST-M-CALC ROUNDED =
091500        WS-VALOR-C * WS-RAIO-TERRA-M
091600
091700     MOVE WS-DIST-M-CALC TO WS-FX-DIST-M(WS-IX-FIXO)
091800     .
091900*-----------------------------------------------------------
092000*    TEMPO DECORRIDO E VELOCIDADE ENTRE OS DOIS FIXOS
092100*-----------------------------------------------------------
092200 220-CALC-VELOCIDADE.
092300*       DIFERENCA DE SEGUNDOS-NO-DIA ENTRE O FIXO ATUAL E O
092400*       ANTERIOR, COM TRATAMENTO DA VIRADA DE MEIA-NOITE (VER
092500*       ELSE ABAIXO) - GAPS MAIORES QUE 600 SEGUNDOS (10 MIN)
092600*       OU NEGATIVOS/ZERO SAO CONSIDERADOS FALHA DE SINAL DE
092700*       GPS E A VELOCIDADE FICA ZERADA (VEJA 230 A SEGUIR)
092800
092900*       CASO NORMAL: FIXO ATUAL DEPOIS DO ANTERIOR NO MESMO
093000*       DIA - SUBTRAI DIRETO OS SEGUNDOS-NO-DIA
093100     IF WS-FX-SEG-DIA(WS-IX-FIXO) NOT < WS-FX-SEG-DIA(WS-IX-ANT)
093200        COMPUTE WS-FX-TIME-DIFF(WS-IX-FIXO) =
093300           WS-FX-SEG-DIA(WS-IX-FIXO) - WS-FX-SEG-DIA(WS-IX-ANT)
093400     ELSE
093500*       VIRADA DE MEIA-NOITE ENTRE OS DOIS FIXOS DO DIA
093600        COMPUTE WS-FX-TIME-DIFF(WS-IX-FIXO) =
093700           WS-FX-SEG-DIA(WS-IX-FIXO)
093800           - WS-FX-SEG-DIA(WS-IX-ANT) + 86400
093900     END-IF
094000
094100*       SO CALCULA VELOCIDADE QUANDO O INTERVALO E POSITIVO E
094200*       MENOR QUE 600 SEGUNDOS (10 MINUTOS) - GAPS MAIORES SAO
094300*       TRATADOS COMO FALHA DE SINAL DE GPS (VELOCIDADE ZERO,
094400*       SEM CLASSIFICAR COMO DESLOCAMENTO SO PELO SALTO)
094500     IF WS-FX-TIME-DIFF(WS-IX-FIXO) > 0
094600        AND WS-FX-TIME-DIFF(WS-IX-FIXO) < 600
094700        COMPUTE WS-FX-SPEED-KMH(WS-IX-FIXO) ROUNDED =
094800           (WS-FX-DIST-M(WS-IX-FIXO)
094900              / WS-FX-TIME-DIFF(WS-IX-FIXO)) * 3.6
095000     ELSE
095100        MOVE ZERO TO WS-FX-SPEED-KMH(WS-IX-FIXO)
095200     END-IF
095300     .
095400*-----------------------------------------------------------
095500*    CLASSIFICACAO DO FIXO EM PARADA (STAY) OU DESLOC. (MOVE)
095600*-----------------------------------------------------------
095700 230-CLASSIFICAR-STATUS.
095800*       LIMIAR DE 1,5 KM/H: ABAIXO DISSO A EQUIPE E CONSIDERADA
095900*       PARADA (STAY) NAQUELE FIXO, POIS A VARIACAO DE POSICAO
096000*       DO PROPRIO GPS EM REPOUSO JA PRODUZ UMA VELOCIDADE
096100*       RESIDUAL PEQUENA - ACIMA DISSO, CONSIDERA-SE
096200*       DESLOCAMENTO (MOVE)
096300
096400     IF WS-FX-SPEED-KMH(WS-IX-FIXO) < 1.5
096500        MOVE 'STAY' TO WS-FX-STATUS(WS-IX-FIXO)
096600     ELSE
096700        MOVE 'MOVE' TO WS-FX-STATUS(WS-IX-FIXO)
096800     END-IF
096900     .
097000*       FECHA O INTERVALO 210 THRU 230 PERFORMADO PELO
097100*       200-MOTOR-DERIVACAO A CADA PAR DE FIXOS
097200 230-EXIT.
097300     EXIT.
097400*-----------------------------------------------------------
097500*    SEGMENTACAO POR CORTE DE CONTROLE NO STATUS E TOTAIS DO
097600*    DIA
097700*-----------------------------------------------------------
097800 300-SEGMENTACAO-E-TOTAIS.
097900*       MONTA OS SEGMENTOS DE ATIVIDADE DO DIA (CORTE DE
098000*       CONTROLE NA MUDANCA DE STATUS), FECHA CADA SEGMENTO
098100*       APLICANDO O FILTRO DE RUIDO E, SO ENTAO, ACUMULA OS
098200*       TOTAIS DO DIA - A ORDEM IMPORTA: OS TOTAIS SO PODEM SER
098300*       SOMADOS DEPOIS QUE TODOS OS SEGMENTOS JA ESTIVEREM
098400*       MARCADOS COMO MANTIDOS OU DESCARTADOS (VER 320)
098500*       POR ISSO OS TRES PERFORM VARYING ABAIXO SAO SEQUENCIAIS
098600*       (310 TERMINA POR COMPLETO ANTES DO 320 COMECAR, E ASSIM
098700*       POR DIANTE) - NAO HA COMO INTERCALAR AS TRES PASSADAS
098800
098900*       SEM FIXO, NAO HA SEGMENTO NEM TOTAL PARA CALCULAR
099000     IF WS-QT-FIXOS = 0
099100        GO TO 300-EXIT
099200     END-IF
099300
099400     PERFORM 310-PROCESSAR-FIXO-SEGM THRU 310-EXIT
099500        VARYING WS-IX-FIXO FROM 1 BY 1
099600        UNTIL WS-IX-FIXO > WS-QT-FIXOS
099700
099800     PERFORM 320-FECHAR-SEGMENTO THRU 320-EXIT
099900        VARYING WS-IX-SEGM FROM 1 BY 1
100000        UNTIL WS-IX-SEGM > WS-QT-SEGM
100100
100200     PERFORM 350-ACUMULAR-TOTAIS-DIA THRU 350-EXIT
100300     .
100400*       RETORNA PARA O 000-CGPRG012
100500 300-EXIT.
100600     EXIT.
100700*-----------------------------------------------------------
100800*    ATRIBUI CADA FIXO AO SEU SEGMENTO DE ATIVIDADE
100900*-----------------------------------------------------------
101000 310-PROCESSAR-FIXO-SEGM.
101100*       CORTE DE CONTROLE: TODO FIXO QUE MUDA O STATUS EM
101200*       RELACAO AO FIXO ANTERIOR (OU E O PRIMEIRO DO DIA) ABRE
101300*       UM SEGMENTO NOVO - OS DEMAIS APENAS PROLONGAM O
101400*       SEGMENTO CORRENTE (ACUMULA DURACAO E ATUALIZA O FIM)
101500*       O WS-QT-SEGM USADO NAS QUATRO LINHAS ABAIXO E SEMPRE O
101600*       SEGMENTO CORRENTE - O ULTIMO ABERTO, SEJA PELO 312
101700*       NESTE MESMO CICLO OU EM UM CICLO ANTERIOR
101800
101900*       ABRE SEGMENTO NOVO NO PRIMEIRO FIXO DO DIA OU SEMPRE
102000*       QUE O STATUS MUDAR EM RELACAO AO FIXO ANTERIOR
102100     IF WS-IX-FIXO = 1
102200        OR WS-FX-STATUS(WS-IX-FIXO)
102300              NOT = WS-FX-STATUS(WS-IX-FIXO - 1)
102400        PERFORM 312-ABRIR-SEGMENTO THRU 312-EXIT
102500     END-IF
102600
102700     MOVE WS-QT-SEGM TO WS-FX-GROUP-ID(WS-IX-FIXO)
102800     ADD WS-FX-TIME-DIFF(WS-IX-FIXO) TO WS-SG-DUR-SEG(WS-QT-SEGM)
102900     MOVE WS-FX-HORA-TXT(WS-IX-FIXO) TO WS-SG-FIM-TXT(WS-QT-SEGM)
103000     MOVE WS-FX-SEG-DIA(WS-IX-FIXO)  TO WS-SG-FIM-SEG(WS-QT-SEGM)
103100     .
103200*       RETORNA PARA O PERFORM VARYING DO 300-SEGMENTACAO-
103300*       E-TOTAIS
103400 310-EXIT.
103500     EXIT.
103600*-----------------------------------------------------------
103700*    ABRE UM NOVO SEGMENTO DE ATIVIDADE NA TABELA WS-TB-SEGM
103800*-----------------------------------------------------------
103900 312-ABRIR-SEGMENTO.
104000
104100*       MESMO LIMITE DE WS-TB-MAX-OCCURS (LIVRO CGTRK01)
104200     IF WS-QT-SEGM NOT < WS-TB-MAX-OCCURS
104300        MOVE 'LIMITE DE 5000 SEGMENTOS NO DIA EXCEDIDO'
104400                                    TO WS-MSG
104500        MOVE SPACES                TO WS-FS-MSG
104600        GO TO 999-ERRO
104700     END-IF
104800
104900*       O NOVO SEGMENTO NASCE COMO 'N' (NAO MANTIDO) - SO VIRA
105000*       'S' NO 320-FECHAR-SEGMENTO, SE PASSAR NO FILTRO DE
105100*       RUIDO (DURACAO MAIOR QUE 1 MINUTO)
105200*       ISSO SIGNIFICA QUE TODO SEGMENTO EXISTE NA TABELA POR
105300*       UM INSTANTE COMO NAO-MANTIDO, ANTES DO 320 DECIDIR SE
105400*       ELE FICA OU SAI DO RELDIA
105500     ADD 1 TO WS-QT-SEGM
105600     MOVE WS-QT-SEGM               TO WS-SG-GROUP-ID(WS-QT-SEGM)
105700     MOVE WS-FX-STATUS(WS-IX-FIXO) TO WS-SG-STATUS(WS-QT-SEGM)
105800     MOVE WS-FX-HORA-TXT(WS-IX-FIXO)
105900                              TO WS-SG-INICIO-TXT(WS-QT-SEGM)
106000     MOVE WS-FX-SEG-DIA(WS-IX-FIXO)
106100                              TO WS-SG-INICIO-SEG(WS-QT-SEGM)
106200     MOVE ZERO                     TO WS-SG-DUR-SEG(WS-QT-SEGM)
106300     MOVE 'N'                      TO WS-SG-MANTIDO(WS-QT-SEGM)
106400     .
106500*       RETORNA PARA O 310-PROCESSAR-FIXO-SEGM
106600 312-EXIT.
106700     EXIT.
106800*-----------------------------------------------------------
106900*    CALCULA A DURACAO DO SEGMENTO E APLICA O FILTRO DE RUIDO
107000*    (SEGMENTO SO E MANTIDO SE A DURACAO FOR MAIOR QUE 1 MIN)
107100*-----------------------------------------------------------
107200 320-FECHAR-SEGMENTO.
107300*       REGRA DO RUIDO: SEGMENTOS COM 1 MINUTO OU MENOS DE
107400*       DURACAO SAO DESCARTADOS DO RELATORIO (WS-SG-MANTIDO =
107500*       'N') - TIPICAMENTE UM UNICO FIXO ISOLADO ENTRE DOIS
107600*       SEGMENTOS MAIORES, SEM SIGNIFICADO OPERACIONAL PARA A
107700*       EQUIPE DE CAMPO
107800*       (VER TAMBEM O 88-LEVEL WS-SG-E-MANTIDO/WS-SG-E-
107900*       DESCARTADO NO LIVRO CGTRK01)
108000*       O LIMIAR E ESTRITAMENTE MAIOR QUE 1 (NAO MAIOR OU
108100*       IGUAL) - UM SEGMENTO DE EXATAMENTE 1 MINUTO AINDA E
108200*       CONSIDERADO RUIDO
108300
108400*       DURACAO EM MINUTOS, ARREDONDADA - O CORTE DO FILTRO DE
108500*       RUIDO E FEITO EM CIMA DESTE VALOR ARREDONDADO
108600     COMPUTE WS-SG-DUR-MIN(WS-IX-SEGM) ROUNDED =
108700        WS-SG-DUR-SEG(WS-IX-SEGM) / 60
108800
108900     IF WS-SG-DUR-MIN(WS-IX-SEGM) > 1
109000        MOVE 'S' TO WS-SG-MANTIDO(WS-IX-SEGM)
109100     ELSE
109200        MOVE 'N' TO WS-SG-MANTIDO(WS-IX-SEGM)
109300     END-IF
109400     .
109500*       RETORNA PARA O PERFORM VARYING DO 300-SEGMENTACAO-
109600*       E-TOTAIS
109700 320-EXIT.
109800     EXIT.
109900*-----------------------------------------------------------
110000*    ACUMULA OS TOTAIS DO DIA (TEMPO, DISTANCIA, PARADA, MOV.)
110100*-----------------------------------------------------------
110200 350-ACUMULAR-TOTAIS-DIA.
110300*       ZERA OS ACUMULADORES E PERCORRE FIXOS E SEGMENTOS PARA
110400*       MONTAR OS TOTAIS DO BLOCO 1 DO RELDIA - OS ACUMULADORES
110500*       DE PARADA/MOVIMENTO SAO MANTIDOS EM CASAS DECIMAIS
110600*       (WS-TOT-PARADA-MIN-DEC/WS-TOT-MOVTO-MIN-DEC) E SO NO
110700*       FINAL SAO TRUNCADOS PARA OS CAMPOS INTEIROS IMPRESSOS,
110800*       EVITANDO O ARREDONDAMENTO EM CADA SOMA PARCIAL
110900
111000     MOVE ZERO TO WS-TOT-TEMPO-SEG
111100     MOVE ZERO TO WS-TOT-DIST-M
111200     MOVE ZERO TO WS-TOT-PARADA-MIN-DEC
111300     MOVE ZERO TO WS-TOT-MOVTO-MIN-DEC
111400
111500     PERFORM 352-SOMAR-FIXO THRU 352-EXIT
111600        VARYING WS-IX-FIXO FROM 1 BY 1
111700        UNTIL WS-IX-FIXO > WS-QT-FIXOS
111800
111900     PERFORM 354-SOMAR-SEGMENTO THRU 354-EXIT
112000        VARYING WS-IX-SEGM FROM 1 BY 1
112100        UNTIL WS-IX-SEGM > WS-QT-SEGM
112200
112300     COMPUTE WS-TOT-TEMPO-MIN = WS-TOT-TEMPO-SEG / 60
112400     COMPUTE WS-TOT-DIST-KM ROUNDED = WS-TOT-DIST-M / 1000
112500     COMPUTE WS-TOT-PARADA-MIN = WS-TOT-PARADA-MIN-DEC
112600     COMPUTE WS-TOT-MOVTO-MIN  = WS-TOT-MOVTO-MIN-DEC
112700     .
112800*       RETORNA PARA O 300-SEGMENTACAO-E-TOTAIS
112900 350-EXIT.
113000     EXIT.
113100*-----------------------------------------------------------
113200*    SOMA O TEMPO E A DISTANCIA DE UM FIXO NOS TOTAIS DO DIA
113300*-----------------------------------------------------------
113400 352-SOMAR-FIXO.
113500*       CADA FIXO CONTRIBUI COM O TEMPO E A DISTANCIA JA
113600*       CALCULADOS NO MOTOR DE DERIVACAO (PARAGRAFO 200)
113700*       INCLUSIVE O PRIMEIRO FIXO DO DIA, QUE TEM TEMPO E
113800*       DISTANCIA ZERADOS (SEM ANTECESSOR PARA COMPARAR)
113900
114000     ADD WS-FX-TIME-DIFF(WS-IX-FIXO) TO WS-TOT-TEMPO-SEG
114100     ADD WS-FX-DIST-M(WS-IX-FIXO)    TO WS-TOT-DIST-M
114200     .
114300*       RETORNA PARA O PERFORM VARYING DO 350-ACUMULAR-
114400*       TOTAIS-DIA
114500 352-EXIT.
114600     EXIT.
114700*-----------------------------------------------------------
114800*    SOMA A DURACAO DE UM SEGMENTO MANTIDO NO TOTAL DO DIA
114900*-----------------------------------------------------------
115000 354-SOMAR-SEGMENTO.
115100*       SO OS SEGMENTOS MANTIDOS (SEM RUIDO) ENTRAM NO TOTAL DO
115200*       DIA - CADA SEGMENTO SOMA NO ACUMULADOR DE PARADA OU DE
115300*       DESLOCAMENTO, CONFORME O STATUS DO SEGMENTO
115400*       SO EXISTEM DOIS VALORES POSSIVEIS DE STATUS ('STAY' OU
115500*       'MOVE') - NAO HA TERCEIRA OPCAO NESTE PROGRAMA
115600
115700     IF WS-SG-E-MANTIDO(WS-IX-SEGM)
115800        IF WS-SG-STATUS(WS-IX-SEGM) = 'STAY'
115900           ADD WS-SG-DUR-MIN(WS-IX-SEGM)
116000                                 TO WS-TOT-PARADA-MIN-DEC
116100        ELSE
116200           ADD WS-SG-DUR-MIN(WS-IX-SEGM)
116300                                 TO WS-TOT-MOVTO-MIN-DEC
116400        END-IF
116500     END-IF
116600     .
116700*       RETORNA PARA O PERFORM VARYING DO 350-ACUMULAR-
116800*       TOTAIS-DIA
116900 354-EXIT.
117000     EXIT.
117100*-----------------------------------------------------------
117200*    LOCALIZACAO DO PONTO REPRESENTATIVO DE CADA PARADA
117300*    MANTIDA NO DIA
117400*-----------------------------------------------------------
117500 400-LOCALIZAR-PARADAS.
117600*       PARA CADA SEGMENTO DE PARADA (STAY) MANTIDO, DETERMINA
117700*       O PONTO GEOGRAFICO QUE MELHOR REPRESENTA A PARADA (VER
117800*       410) - SEGMENTOS DE DESLOCAMENTO NAO TEM PONTO UNICO,
117900*       ENTAO NAO ENTRAM NO BLOCO 3 DO RELDIA
118000*       SEGMENTOS DESCARTADOS PELO FILTRO DE RUIDO TAMBEM NAO
118100*       ENTRAM - VER A CONDICAO NO PARAGRAFO 410
118200
118300*       SEM SEGMENTO (SO ACONTECE COM UM UNICO FIXO NO DIA),
118400*       NAO HA PARADA PARA LOCALIZAR
118500     IF WS-QT-SEGM = 0
118600        GO TO 400-EXIT
118700     END-IF
118800
118900     PERFORM 410-BUSCAR-FIXO-PROXIMO THRU 410-EXIT
119000        VARYING WS-IX-SEGM FROM 1 BY 1
119100        UNTIL WS-IX-SEGM > WS-QT-SEGM
119200     .
119300*       RETORNA PARA O 000-CGPRG012
119400 400-EXIT.
119500     EXIT.
119600*-----------------------------------------------------------
119700*    PARA CADA SEGMENTO DE PARADA MANTIDO, BUSCA EM TODOS OS
119800*    FIXOS DO DIA O QUE ESTA MAIS PROXIMO DO MEIO DO SEGMENTO
119900*-----------------------------------------------------------
120000 410-BUSCAR-FIXO-PROXIMO.
120100*       CALCULA O INSTANTE DO MEIO DO SEGMENTO (WS-MID-SEG-DIA),
120200*       COM O MESMO TRATAMENTO DE VIRADA DE MEIA-NOITE DO
120300*       PARAGRAFO 220, E VARRE TODOS OS FIXOS DO DIA (NAO SO OS
120400*       DO SEGMENTO) PROCURANDO O MAIS PROXIMO DESSE INSTANTE
120500
120600*       SO INTERESSA PARADA (STAY) MANTIDA - SEGMENTOS DE
120700*       DESLOCAMENTO OU DESCARTADOS PELO RUIDO SAEM AQUI
120800*       O GO TO ABAIXO SAI DIRETO PARA O FIM DO PARAGRAFO,
120900*       DEIXANDO O SEGMENTO SEM PONTO REPRESENTATIVO NO RELDIA
121000     IF NOT WS-SG-E-MANTIDO(WS-IX-SEGM)
121100        OR WS-SG-STATUS(WS-IX-SEGM) NOT = 'STAY'
121200        GO TO 410-EXIT
121300     END-IF
121400
121500*       MESMO TRATAMENTO DE VIRADA DE MEIA-NOITE DO PARAGRAFO
121600*       220, AGORA PARA ACHAR O INSTANTE DO MEIO DO SEGMENTO
121700     IF WS-SG-FIM-SEG(WS-IX-SEGM)
121800              NOT < WS-SG-INICIO-SEG(WS-IX-SEGM)
121900        COMPUTE WS-MID-SEG-DIA =
122000           WS-SG-INICIO-SEG(WS-IX-SEGM) +
122100              ((WS-SG-FIM-SEG(WS-IX-SEGM)
122200                - WS-SG-INICIO-SEG(WS-IX-SEGM)) / 2)
122300     ELSE
122400        COMPUTE WS-MID-SEG-DIA =
122500           WS-SG-INICIO-SEG(WS-IX-SEGM) +
122600              ((WS-SG-FIM-SEG(WS-IX-SEGM) + 86400
122700                - WS-SG-INICIO-SEG(WS-IX-SEGM)) / 2)
122800     END-IF
122900
123000*       999999 SEGUNDOS E MAIOR QUE QUALQUER DIFERENCA POSSIVEL
123100*       NUM UNICO DIA (MAXIMO 86400) - GARANTE QUE O PRIMEIRO
123200*       FIXO COMPARADO SEMPRE VIRE O MELHOR CANDIDATO INICIAL
123300*       ESTE VALOR NUNCA E IMPRESSO NO RELDIA - E SO UM
123400*       ARTIFICIO DE INICIALIZACAO PARA O PERFORM VARYING DO
123500*       415 A SEGUIR
123600     MOVE 999999 TO WS-MENOR-DIF
123700     MOVE ZERO   TO WS-IX-MELHOR
123800
123900     PERFORM 415-COMPARAR-FIXO THRU 415-EXIT
124000        VARYING WS-IX-FIXO FROM 1 BY 1
124100        UNTIL WS-IX-FIXO > WS-QT-FIXOS
124200
124300     MOVE WS-FX-LATITUDE(WS-IX-MELHOR)
124400                             TO WS-SG-LATITUDE-REP(WS-IX-SEGM)    930007  
124500     MOVE WS-FX-LONGITUDE(WS-IX-MELHOR)
124600                             TO WS-SG-LONGITUDE-REP(WS-IX-SEGM)   930007  
124700     .
124800*       RETORNA PARA O PERFORM VARYING DO 400-LOCALIZAR-
124900*       PARADAS
125000 410-EXIT.
125100     EXIT.
125200*-----------------------------------------------------------
125300*    COMPARA UM FIXO COM O MELHOR CANDIDATO ATE AGORA
125400*    (EM CASO DE EMPATE, PERMANECE O FIXO MAIS ANTIGO)
125500*-----------------------------------------------------------
125600 415-COMPARAR-FIXO.
125700*       DISTANCIA EM SEGUNDOS DE CADA FIXO ATE O MEIO DO
125800*       SEGMENTO - EM CASO DE EMPATE (WS-DIF-ATUAL NAO MENOR
125900*       QUE WS-MENOR-DIF), O FIXO JA GUARDADO (MAIS ANTIGO)
126000*       PERMANECE COMO MELHOR CANDIDATO
126100
126200*       DISTANCIA (EM SEGUNDOS) DO FIXO ATE O MEIO DO SEGMENTO,
126300*       SEMPRE POSITIVA, INDEPENDENTE DE O FIXO SER ANTES OU
126400*       DEPOIS DO MEIO
126500     IF WS-FX-SEG-DIA(WS-IX-FIXO) NOT < WS-MID-SEG-DIA
126600        COMPUTE WS-DIF-ATUAL =
126700           WS-FX-SEG-DIA(WS-IX-FIXO) - WS-MID-SEG-DIA
126800     ELSE
126900        COMPUTE WS-DIF-ATUAL =
127000           WS-MID-SEG-DIA - WS-FX-SEG-DIA(WS-IX-FIXO)
127100     END-IF
127200
127300*       SO TROCA O MELHOR CANDIDATO SE A NOVA DIFERENCA FOR
127400*       ESTRITAMENTE MENOR - EM CASO DE EMPATE, MANTEM O FIXO
127500*       MAIS ANTIGO JA GUARDADO (REGRA DO PARAGRAFO 415)
127600     IF WS-DIF-ATUAL < WS-MENOR-DIF
127700        MOVE WS-DIF-ATUAL TO WS-MENOR-DIF
127800        MOVE WS-IX-FIXO   TO WS-IX-MELHOR
127900     END-IF
128000     .
128100*       RETORNA PARA O PERFORM VARYING DO 410-BUSCAR-FIXO-
128200*       PROXIMO
128300 415-EXIT.
128400     EXIT.
128500*-----------------------------------------------------------
128600*    EMISSAO DO RELATORIO DIARIO (RELDIA) - TRES BLOCOS
128700*-----------------------------------------------------------
128800 500-EMITIR-RELATORIO.
128900*       MONTA O RELDIA EM TRES BLOCOS: TOTAIS DO DIA, LINHA DO
129000*       TEMPO DOS SEGMENTOS MANTIDOS E LOCAIS DE PARADA DA
129100*       EQUIPE - O CABECALHO DE PAGINA (510) E CHAMADO UMA VEZ
129200*       AQUI E DE NOVO, AUTOMATICAMENTE, DE DENTRO DOS
129300*       PARAGRAFOS 532/542 QUANDO A PAGINA ENCHE
129400*       ESTA ORDEM (505-510-520-530-540) E FIXA - NAO HA COMO
129500*       O OPERADOR PEDIR SO UM BLOCO DO RELDIA
129600
129700     PERFORM 505-ABRIR-SAIDA THRU 505-EXIT
129800     PERFORM 510-IMPRIMIR-CABECALHO THRU 510-EXIT
129900     PERFORM 520-IMPRIMIR-TOTAIS THRU 520-EXIT
130000     PERFORM 530-IMPRIMIR-DETALHE THRU 530-EXIT
130100     PERFORM 540-IMPRIMIR-LOCAIS THRU 540-EXIT
130200     .
130300*       RETORNA PARA O 000-CGPRG012
130400 500-EXIT.
130500     EXIT.
130600*-----------------------------------------------------------
130700*    ABERTURA DO ARQUIVO DE SAIDA DO RELATORIO
130800*-----------------------------------------------------------
130900 505-ABRIR-SAIDA.
131000*       ABRE O RELDIA EM MODO DE SAIDA - SE O ARQUIVO NAO ABRIR
131100*       (DISCO CHEIO, PROBLEMA DE ALOCACAO, ETC.) O PROCESSA-
131200*       DIFERENTE DO FIXDIA (SO LEITURA), O RELDIA NUNCA FICA
131300*       ABERTO SEM TER SIDO ESCRITO - O 505 E O PRIMEIRO
131400*       PARAGRAFO DA FASE 500
131500*       MENTO E INTERROMPIDO SEM GERAR RELATORIO PARCIAL
131600
131700*       O RELDIA E SEMPRE RECRIADO (OUTPUT) - NAO HA EXTEND,
131800*       CADA EXECUCAO GERA O RELATORIO DE UM UNICO DIA
131900     OPEN OUTPUT RELDIA
132000     IF NOT WS-FS-REL-OK
132100        MOVE 'ERRO NA ABERTURA DO ARQUIVO RELDIA' TO WS-MSG
132200        MOVE WS-FS-REL TO WS-FS-MSG
132300        GO TO 999-ERRO
132400     END-IF
132500     .
132600*       RETORNA PARA O 500-EMITIR-RELATORIO
132700 505-EXIT.
132800     EXIT.
132900*-----------------------------------------------------------
133000*    CABECALHO DE PAGINA DO RELATORIO
133100*-----------------------------------------------------------
133200 510-IMPRIMIR-CABECALHO.
133300*       SALTA PARA O TOPO DE UM NOVO FORMULARIO (TOP-OF-FORM,
133400*       VER SPECIAL-NAMES) E ZERA O CONTADOR DE LINHAS DA
133500*       PAGINA (WS-LIN-PAG) - OS PARAGRAFOS 532 E 542 CHAMAM
133600*       ESTE PARAGRAFO DE VOLTA QUANDO A PAGINA ENCHE
133700*       O CONTADOR VOLTA PARA 2 (NAO 0) PORQUE AS DUAS PRIMEIRAS
133800*       LINHAS DA PAGINA (TITULO E TRACEJADO) JA FORAM ESCRITAS
133900*       POR ESTE MESMO PARAGRAFO
134000
134100     ADD 1 TO WS-PAG-CAB
134200     MOVE SPACES TO WS-LINHA-RELATORIO
134300     MOVE WS-DTEDI     TO WS-CAB-DATA
134400     MOVE WS-PAG-CAB   TO WS-CAB-PAGINA
134500     WRITE REG-RELDIA FROM WS-LINHA-CAB1
134600         AFTER ADVANCING TOP-OF-FORM
134700*       LINHA TRACEJADA LOGO ABAIXO DO CABECALHO, SEPARANDO-O
134800*       DO CORPO DO RELATORIO
134900     MOVE WS-HIFEN     TO REG-RELDIA
135000     WRITE REG-RELDIA
135100     MOVE 2            TO WS-LIN-PAG
135200     .
135300*       RETORNA PARA O 500-EMITIR-RELATORIO OU PARA O 532/
135400*       542, QUANDO CHAMADO DE VOLTA NA QUEBRA DE PAGINA
135500 510-EXIT.
135600     EXIT.
135700*-----------------------------------------------------------
135800*    BLOCO 1 - TOTAIS DO DIA (TEMPO/DISTANCIA/PARADA/DESLOC.)
135900*-----------------------------------------------------------
136000 520-IMPRIMIR-TOTAIS.
136100*       QUANDO NAO HA NENHUM MINUTO DE PARADA NEM DE
136200*       DESLOCAMENTO CONTABILIZADO (DIA SEM SEGMENTOS MANTIDOS),
136300*       O RELATORIO SUBSTITUI A LINHA B DE TOTAIS POR UMA
136400*       MENSAGEM DE DADOS INSUFICIENTES, EM VEZ DE IMPRIMIR
136500*       ZEROS SEM SIGNIFICADO
136600*       A LINHA A (TEMPO/DISTANCIA) SEMPRE IMPRIME, MESMO SEM
136700*       SEGMENTOS MANTIDOS - SO A LINHA B (PARADA/DESLOCAMENTO)
136800*       E CONDICIONAL
136900
137000     MOVE SPACES TO WS-LINHA-RELATORIO
137100     MOVE '1. TOTAIS DO DIA' TO WS-TITULO-TXTO
137200     WRITE REG-RELDIA FROM WS-LINHA-TITULO
137300
137400     MOVE SPACES TO WS-LINHA-RELATORIO
137500     MOVE WS-TOT-TEMPO-MIN TO WS-KPI-TEMPO-TRAB
137600     MOVE WS-TOT-DIST-KM   TO WS-KPI-DISTANCIA
137700     WRITE REG-RELDIA FROM WS-LINHA-KPI1
137800
137900*       DIA SEM NENHUM SEGMENTO MANTIDO (SO RUIDO, OU FIXO
138000*       UNICO) - IMPRIME AVISO EM VEZ DE UMA LINHA DE ZEROS
138100     IF WS-TOT-PARADA-MIN + WS-TOT-MOVTO-MIN = 0
138200        MOVE SPACES TO WS-LINHA-RELATORIO
138300        MOVE 'STAY TIME / MOVE TIME: DADOS INSUFICIENTES'
138400                                      TO WS-TITULO-TXTO
138500        WRITE REG-RELDIA FROM WS-LINHA-TITULO
138600     ELSE
138700        MOVE SPACES TO WS-LINHA-RELATORIO
138800        MOVE WS-TOT-PARADA-MIN TO WS-KPI-TEMPO-PARADA
138900        MOVE WS-TOT-MOVTO-MIN  TO WS-KPI-TEMPO-MOVTO
139000        WRITE REG-RELDIA FROM WS-LINHA-KPI2
139100     END-IF
139200
139300     MOVE WS-HIFEN TO REG-RELDIA
139400     WRITE REG-RELDIA
139500     .
139600*       RETORNA PARA O 500-EMITIR-RELATORIO
139700 520-EXIT.
139800     EXIT.
139900*-----------------------------------------------------------
140000*    BLOCO 2 - TIMELINE DETALHADA DOS SEGMENTOS MANTIDOS
140100*-----------------------------------------------------------
140200 530-IMPRIMIR-DETALHE.
140300*       BLOCO 2 DO RELDIA - UMA LINHA POR SEGMENTO MANTIDO, NA
140400*       ORDEM CRONOLOGICA EM QUE OS SEGMENTOS FORAM ABERTOS
140500*       NAO E ORDEM CRONOLOGICA DE PARADA/DESLOCAMENTO - E A
140600*       ORDEM DE ABERTURA DO SEGMENTO NA TABELA (WS-SG-GROUP-ID
140700*       CRESCENTE), QUE COINCIDE COM A ORDEM DO DIA
140800
140900*       TITULO DO BLOCO 2, IMPRESSO UMA UNICA VEZ (NAO SE REPETE
141000*       NA QUEBRA DE PAGINA - SO O CABECALHO DO 510 SE REPETE)
141100     MOVE SPACES TO WS-LINHA-RELATORIO
141200     MOVE '2. LINHA DO TEMPO DOS SEGMENTOS MANTIDOS'
141300                                    TO WS-TITULO-TXTO
141400     WRITE REG-RELDIA FROM WS-LINHA-TITULO
141500
141600*       PERCORRE TODOS OS SEGMENTOS DO DIA NA ORDEM EM QUE
141700*       FORAM ABERTOS - O 532 SO IMPRIME OS QUE FORAM MANTIDOS
141800     PERFORM 532-IMPRIMIR-LINHA-SEGM THRU 532-EXIT
141900        VARYING WS-IX-SEGM FROM 1 BY 1
142000        UNTIL WS-IX-SEGM > WS-QT-SEGM
142100
142200     MOVE WS-HIFEN TO REG-RELDIA
142300     WRITE REG-RELDIA
142400     .
142500*       RETORNA PARA O 500-EMITIR-RELATORIO
142600 530-EXIT.
142700     EXIT.
142800*-----------------------------------------------------------
142900*    IMPRIME UMA LINHA DA TIMELINE, SE O SEGMENTO FOI MANTIDO
143000*-----------------------------------------------------------
143100 532-IMPRIMIR-LINHA-SEGM.
143200*       QUEBRA DE PAGINA NO MEIO DA TIMELINE, SE A PAGINA JA
143300*       ATINGIU O LIMITE DE LINHAS (WS-MAX-LIN-PAG)
143400*       A VERIFICACAO E FEITA ANTES DE CADA LINHA, NAO SO NO
143500*       INICIO DO BLOCO - UMA TIMELINE LONGA PODE OCUPAR
143600*       VARIAS PAGINAS
143700
143800     IF WS-SG-E-MANTIDO(WS-IX-SEGM)
143900        IF WS-LIN-PAG NOT < WS-MAX-LIN-PAG
144000           PERFORM 510-IMPRIMIR-CABECALHO THRU 510-EXIT
144100        END-IF
144200        MOVE SPACES                      TO WS-LINHA-RELATORIO
144300        MOVE WS-SG-GROUP-ID(WS-IX-SEGM)  TO WS-DET-GROUP-ID
144400        MOVE WS-SG-STATUS(WS-IX-SEGM)    TO WS-DET-STATUS
144500        MOVE WS-SG-INICIO-TXT(WS-IX-SEGM) TO WS-DET-INICIO
144600        MOVE WS-SG-FIM-TXT(WS-IX-SEGM)   TO WS-DET-FIM
144700        MOVE WS-SG-DUR-MIN(WS-IX-SEGM)   TO WS-DET-DURACAO
144800        WRITE REG-RELDIA FROM WS-LINHA-DETALHE
144900        ADD 1 TO WS-LIN-PAG
145000     END-IF
145100     .
145200*       RETORNA PARA O PERFORM VARYING DO 530-IMPRIMIR-
145300*       DETALHE
145400 532-EXIT.
145500     EXIT.
145600*-----------------------------------------------------------
145700*    BLOCO 3 - LOCAIS DE PARADA (TRABALHO) DA EQUIPE NO DIA
145800*-----------------------------------------------------------
145900 540-IMPRIMIR-LOCAIS.
146000*       BLOCO 3 DO RELDIA - UMA LINHA POR PARADA MANTIDA, COM O
146100*       PONTO REPRESENTATIVO ACHADO NO PARAGRAFO 410
146200
146300     MOVE SPACES TO WS-LINHA-RELATORIO
146400     MOVE '3. LOCAIS DE PARADA (TRABALHO) DA EQUIPE'
146500                                    TO WS-TITULO-TXTO
146600     WRITE REG-RELDIA FROM WS-LINHA-TITULO
146700
146800*       MESMA VARREDURA DO 530, AGORA FILTRANDO SO AS PARADAS
146900*       (STAY) MANTIDAS - SEGMENTOS DE DESLOCAMENTO NAO TEM
147000*       LOCAL UNICO PARA REPORTAR
147100     PERFORM 542-IMPRIMIR-LINHA-LOCAL THRU 542-EXIT
147200        VARYING WS-IX-SEGM FROM 1 BY 1
147300        UNTIL WS-IX-SEGM > WS-QT-SEGM
147400
147500     MOVE WS-HIFEN TO REG-RELDIA
147600     WRITE REG-RELDIA
147700
147800*       ULTIMO BLOCO IMPRESSO - FECHA O RELDIA AQUI MESMO,
147900*       PARA NAO PRECISAR DE UM PARAGRAFO SO PARA ISSO
148000     CLOSE RELDIA
148100     .
148200*       RETORNA PARA O 500-EMITIR-RELATORIO
148300 540-EXIT.
148400     EXIT.
148500*-----------------------------------------------------------
148600*    IMPRIME UMA LINHA DE LOCAL DE PARADA MANTIDA
148700*-----------------------------------------------------------
148800 542-IMPRIMIR-LINHA-LOCAL.
148900*       MESMA QUEBRA DE PAGINA DO PARAGRAFO 532, AGORA PARA O
149000*       BLOCO 3 (LOCAIS DE PARADA)
149100*       AQUI TAMBEM A VERIFICACAO E POR LINHA, NAO POR BLOCO
149200
149300     IF WS-SG-E-MANTIDO(WS-IX-SEGM)
149400        AND WS-SG-STATUS(WS-IX-SEGM) = 'STAY'
149500        IF WS-LIN-PAG NOT < WS-MAX-LIN-PAG
149600           PERFORM 510-IMPRIMIR-CABECALHO THRU 510-EXIT
149700        END-IF
149800        MOVE SPACES              TO WS-LINHA-RELATORIO
149900        MOVE WS-SG-INICIO-TXT(WS-IX-SEGM)(12:5)
150000                                 TO WS-LOC-INICIO-HM
150100        MOVE WS-SG-DUR-MIN(WS-IX-SEGM)
150200                                 TO WS-LOC-DURACAO
150300        MOVE WS-SG-LATITUDE-REP(WS-IX-SEGM)                       930007
150400                                 TO WS-LOC-LATITUDE
150500        MOVE WS-SG-LONGITUDE-REP(WS-IX-SEGM)                      930007
150600                                 TO WS-LOC-LONGITUDE
150700        WRITE REG-RELDIA FROM WS-LINHA-LOCAL
150800        ADD 1 TO WS-LIN-PAG
150900     END-IF
151000     .
151100*       RETORNA PARA O PERFORM VARYING DO 540-IMPRIMIR-
151200*       LOCAIS
151300 542-EXIT.
151400     EXIT.
151500*-----------------------------------------------------------
151600*    ENCERRAMENTO NORMAL DO PROCESSAMENTO
151700*-----------------------------------------------------------
151800 090-TERMINAR.
151900*       FECHA O FIXDIA (O RELDIA JA FOI FECHADO NO PARAGRAFO
152000*       540) E EMITE OS CONTADORES DE CONFERENCIA NO CONSOLE -
152100*       ESTA ROTINA E CHAMADA TANTO NO FIM NORMAL (000-CGPRG012)
152200*       QUANTO NO CASO DE FIXDIA VAZIO (010-INICIAR)
152300*       NAO HA MENSAGEM DE ERRO NESTE CASO - E UM ENCERRAMENTO
152400*       NORMAL, SO QUE SEM RELATORIO GERADO
152500
152600*       SO FECHA O FIXDIA SE ELE CHEGOU A SER LIDO ATE O FIM -
152700*       EVITA CLOSE DE ARQUIVO NAO AMARRADO EM CASO DE ERRO
152800*       ANTES DA PRIMEIRA LEITURA
152900*       (WS-FS-FIX-EOF SO FICA VERDADEIRO DEPOIS DE PELO MENOS
153000*       UMA LEITURA COM SUCESSO SEGUIDA DO FIM DE ARQUIVO)
153100     IF WS-FS-FIX-EOF
153200        CLOSE FIXDIA
153300     END-IF
153400
153500*       CONTADORES DE CONFERENCIA NO CONSOLE - CONFRONTADOS
153600*       PELO OPERADOR COM O TOTAL DE LINHAS DO FIXDIA (JCL)
153700     DISPLAY 'TOTAL DE FIXOS LIDOS.......: ' WS-CTLIDO
153800     DISPLAY 'TOTAL DE FIXOS PROCESSADOS.: ' WS-QT-FIXOS
153900     DISPLAY 'TOTAL DE SEGMENTOS GERADOS.: ' WS-QT-SEGM
154000     DISPLAY 'FIM NORMAL DO PROCESSAMENTO CGPRG012'
154100     .
154200*-----------------------------------------------------------
154300*    ROTINA UNICA DE TRATAMENTO DE ERRO DO PROGRAMA
154400*-----------------------------------------------------------
154500 999-ERRO.
154600*       ROTINA UNICA DE ERRO DO PROGRAMA - QUALQUER GO TO 999-
154700*       ERRO CAI AQUI, EXIBE A MENSAGEM MONTADA PELO PARAGRAFO
154800*       DE ORIGEM E ENCERRA O JOB (STOP RUN) - NAO HA TENTATIVA
154900*       DE RETOMAR O PROCESSAMENTO APOS UM ERRO
155000*       A PADRONIZACAO EM UMA UNICA ROTINA DE ERRO FACILITA A
155100*       MANUTENCAO - QUALQUER MUDANCA NO FORMATO DA MENSAGEM
155200*       DE ERRO E FEITA EM UM UNICO LUGAR
155300
155400     DISPLAY '*** ERRO NO PROCESSAMENTO DO CGPRG012 ***'
155500     DISPLAY 'MENSAGEM...: ' WS-MSG
155600     IF WS-FS-MSG NOT = SPACES
155700        DISPLAY 'FILE STATUS: ' WS-FS-MSG
155800     END-IF
155900     STOP RUN
156000     .
156100*---------------> FIM DO PROGRAMA CGPRG012 <-----------------
